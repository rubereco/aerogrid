000100?CONSULT $SYSTEM.SYSTEM.COBOLEX0
000200?SEARCH  $SYSTEM.SYSTEM.COBOLLIB
000300?SEARCH  =TALLIB
000400?SEARCH  =ASC2EBC
000500?SEARCH  =EBC2ASC
000600?SEARCH  =GENMAP0M
000700?SEARCH  =CMNMAP0M
000800?NOLMAP, SYMBOLS, INSPECT
000900?SAVE ALL
001000?SAVEABEND
001100?LINES 66
001200?CHECK 3
001300
001400 IDENTIFICATION DIVISION.
001500
001600 PROGRAM-ID. GENIMP0M.
001700 AUTHOR. R. F. MAURER.
001800 INSTALLATION. AEROGRID AIR QUALITY NETWORK.
001900 DATE-WRITTEN. 2021-07-08.
002000 DATE-COMPILED.
002100 SECURITY. UNCLASSIFIED - INTERNAL BATCH MODULE.
002200
002300*****************************************************************
002400* Letzte Aenderung :: 2022-03-15
002500* Letzte Version   :: B.00.01
002600* Kurzbeschreibung :: Import-Schritte fuer den Provider "Gencat
002700*                      Open Data" - Stationen, dann Messungen,
002800*                      Duplikate werden ueberlesen statt den
002900*                      ganzen Lauf abzubrechen
003000*
003100* Aenderungen (Version und Datum in Variable K-PROG-START aendern)
003200*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!
003300*----------------------------------------------------------------*
003400* Vers. | Datum    | von | Kommentar                             *
003500*-------|----------|-----|---------------------------------------*
003600*A.00.00|2021-07-08| RFM | Neuerstellung (AEROGRID Phase 1)
003700*-------|----------|-----|---------------------------------------*
003800*A.00.01|2021-08-11| RFM | Tabelle WS-CHAVES-VISTAS fuer Duplikat-
003900*       |          |     | Erkennung ergaenzt (keine ISAM im Haus)
004000*-------|----------|-----|---------------------------------------*
004100*B.00.00|1999-12-02| kl  | Jahr-2000-Test STA-DATA-CRIACAO/ATUALIZ
004200*-------|----------|-----|---------------------------------------*
004300*B.00.01|2022-03-15| RFM | CR-20220402 Tabelle WS-CODIGOS-ESTACAO
004400*       |          |     | durchsucht statt immer neu zu schreiben
004500*----------------------------------------------------------------*
004600*
004700* Programmbeschreibung
004800* --------------------
004900* LINK-CMD steuert die Funktion:
005000*   "IS" = IMPORTAR-ESTACOES  (Stationen aus GENCAT-RAW-FILE)
005100*   "IM" = IMPORTAR-MEDICOES (Messungen aus GENCAT-RAW-FILE)
005200* LINK-RC: 0 = OK, 9999 = Dateifehler (GENCAT-RAW-FILE nicht
005300* lesbar) - der Aufrufer (INGDRV0O) faehrt mit dem naechsten
005400* Provider fort, unabhaengig vom Ergebnis dieses Aufrufs.
005500*
005600******************************************************************
005700
005800 ENVIRONMENT DIVISION.
005900 CONFIGURATION SECTION.
006000 SPECIAL-NAMES.
006100     SWITCH-15 IS ANZEIGE-VERSION
006200         ON STATUS IS SHOW-VERSION
006300     CLASS ALPHNUM IS "0123456789"
006400                      "abcdefghijklmnopqrstuvwxyz"
006500                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
006600
006700 INPUT-OUTPUT SECTION.
006800 FILE-CONTROL.
006900     SELECT GENCAT-RAW-FILE  ASSIGN TO "GENCRAW"
007000         ORGANIZATION LINE SEQUENTIAL
007100         FILE STATUS IS FILE-STATUS.
007200
007300     SELECT STATION-MASTER-FILE ASSIGN TO "STAMSTR"
007400         ORGANIZATION LINE SEQUENTIAL
007500         FILE STATUS IS FILE-STATUS.
007600
007700     SELECT MEASUREMENT-FILE ASSIGN TO "MEAOUT"
007800         ORGANIZATION LINE SEQUENTIAL
007900         FILE STATUS IS FILE-STATUS.
008000
008100 DATA DIVISION.
008200 FILE SECTION.
008300 FD  GENCAT-RAW-FILE.
008400 01  GR-LINHA-ARQUIVO           PIC X(454).
008500
008600 FD  STATION-MASTER-FILE.
008700 01  STA-LINHA-ARQUIVO          PIC X(218).
008800
008900 FD  MEASUREMENT-FILE.
009000 01  MEA-LINHA-ARQUIVO          PIC X(095).
009100
009200 WORKING-STORAGE SECTION.
009300 77          C7-ZERO             PIC S9(04) COMP VALUE ZERO.
009400
009500*--------------------------------------------------------------------*
009600* Comp-Felder
009700*--------------------------------------------------------------------*
009800 01          COMP-FELDER.
009900     05      C4-SUB-MED          PIC S9(04) COMP.
010000     05      C4-SUB-CHV          PIC S9(04) COMP.
010100     05      C4-SUB-COD          PIC S9(04) COMP.
010200     05      C9-ACEITAS          PIC S9(07) COMP VALUE ZERO.
010300     05      C9-DUPLICADAS       PIC S9(07) COMP VALUE ZERO.
010400     05      FILLER              PIC X(02).
010500
010600*--------------------------------------------------------------------*
010700* Display-Felder
010800*--------------------------------------------------------------------*
010900 01          DISPLAY-FELDER.
011000     05      D-NUM7              PIC -9(07).
011100     05      D-NUM7-ALT REDEFINES D-NUM7
011200                                 PIC X(08).
011300     05      FILLER              PIC X(02).
011400
011500*--------------------------------------------------------------------*
011600* Felder mit konstantem Inhalt
011700*--------------------------------------------------------------------*
011800 01          KONSTANTE-FELDER.
011900     05      K-MODUL             PIC X(08)          VALUE "GENIMP0M".
012000     05      K-DATA-COMPILACAO  PIC X(10)          VALUE "2022-03-15".
012100     05      K-PROVEDOR          PIC X(20)          VALUE
012200             "Gencat Open Data   ".
012300     05      FILLER              PIC X(02).
012400
012500*--------------------------------------------------------------------*
012600* Conditional-Felder
012700*--------------------------------------------------------------------*
012800 01          SCHALTER.
012900     05      FILE-STATUS         PIC X(02).
013000          88 FILE-OK                         VALUE "00".
013100          88 FILE-EOF-COND                   VALUE "10".
013200          88 FILE-NOK                        VALUE "01" THRU "99".
013300     05      REC-STAT REDEFINES FILE-STATUS.
013400        10   FILE-STATUS1        PIC X.
013500          88 FILE-EOF                        VALUE "1".
013600        10                       PIC X.
013700     05      GENCAT-EOF-SW       PIC X(01)   VALUE "N".
013800          88 GENCAT-EOF                      VALUE "Y".
013900     05      CODIGO-VISTO-SW     PIC X(01)   VALUE "N".
014000          88 CODIGO-JA-VISTO                 VALUE "Y".
014100          88 CODIGO-NOVO                     VALUE "N".
014200     05      CHAVE-VISTA-SW      PIC X(01)   VALUE "N".
014300          88 CHAVE-MEDICAO-JA-VISTA          VALUE "Y".
014400          88 CHAVE-MEDICAO-NOVA              VALUE "N".
014500     05      FILLER              PIC X(02).
014600
014700*--------------------------------------------------------------------*
014800* weitere Arbeitsfelder
014900*--------------------------------------------------------------------*
015000 01          WORK-FELDER.
015100     05      W-LINHA-SAIDA        PIC X(132).
015200     05      STA-CODE-OF-LINK     PIC X(20).
015300     05      FILLER               PIC X(02).
015400
015500*    Alternativsicht der Ausgabezeile - wird nur genutzt, um die
015600*    ersten 20 Bytes (Stationscode) in den Konsolenmeldungen
015700*    auszugeben, wenn eine GENCAT-MEASUREMENT-Zeile verworfen wird.
015800 01          W-LINHA-SAIDA-ALT REDEFINES W-LINHA-SAIDA.
015900     05      W-LS-CODIGO          PIC X(20).
016000     05      FILLER                PIC X(112).
016100
016200*--------------------------------------------------------------------*
016300* Tabelle der im Lauf bereits gespeicherten Stationscodes
016400* (vermeidet das komplette Neulesen von STATION-MASTER-FILE bei
016500* jeder Zeile - CR-20220402)
016600*--------------------------------------------------------------------*
016700 01          WS-CODIGOS-ESTACAO.
016800     05      WS-CODIGOS-QTDE      PIC S9(04) COMP VALUE ZERO.
016900     05      WS-CODIGO OCCURS 2000 TIMES
017000                        PIC X(20).
017100
017200*--------------------------------------------------------------------*
017300* Tabelle der im Lauf bereits gespeicherten Schluessel (Station+
017400* Schadstoff+Zeitstempel) - ersetzt die Eindeutigkeitspruefung,
017500* die ein ISAM bieten wuerde
017600*--------------------------------------------------------------------*
017700 01          WS-CHAVES-VISTAS.
017800     05      WS-CHAVES-QTDE       PIC S9(04) COMP VALUE ZERO.
017900     05      WS-CHAVE-VISTA OCCURS 5000 TIMES.
018000          10 WS-CV-CHAVE          PIC X(34).
018100
018200 COPY AGGENC0C.
018300 COPY AGSTAT0C.
018400 COPY AGMEAS0C.
018500
018600 LINKAGE SECTION.
018700 01     LINK-REC.
018800    05  LINK-HDR.
018900     10 LINK-CMD                PIC X(02).
019000     10 LINK-RC                 PIC S9(04) COMP.
019100    05  LINK-CONTADORES.
019200     10 LINK-ACEITAS            PIC S9(07) COMP.
019300     10 LINK-DUPLICADAS         PIC S9(07) COMP.
019400     10 FILLER                  PIC X(04).
019500
019600 01     LINK-GM-REC.
019700    05  LINK-GM-HDR.
019800     10 LINK-GM-CMD             PIC X(02).
019900     10 LINK-GM-RC              PIC S9(04) COMP.
020000    05  LINK-GM-ENTRADA.
020100     10 LINK-GM-GR-REGISTRO     PIC X(454).
020200    05  LINK-GM-SAIDA-ESTACAO.
020300     10 LINK-GM-STA-CODE        PIC X(20).
020400     10 LINK-GM-STA-NAME        PIC X(60).
020500     10 LINK-GM-STA-MUNICIPALITY PIC X(40).
020600     10 LINK-GM-STA-LATITUDE    PIC S9(03)V9(06).
020700     10 LINK-GM-STA-LONGITUDE   PIC S9(03)V9(06).
020800    05  LINK-GM-SAIDA-MEDICOES.
020900     10 LINK-GM-QTDE-MEDICOES   PIC S9(04) COMP.
021000     10 LINK-GM-MEDICAO OCCURS 24 TIMES.
021100        15 LINK-GM-MED-STA-CODE PIC X(20).
021200        15 LINK-GM-MED-POLLUTANT PIC X(10).
021300        15 LINK-GM-MED-VALUE    PIC S9(05)V9(02).
021400        15 LINK-GM-MED-TS-DATA  PIC 9(08).
021500        15 LINK-GM-MED-TS-HORA  PIC 9(06).
021600        15 FILLER               PIC X(04).
021700
021800 01     LINK-CM-REC.
021900    05  LINK-CM-HDR.
022000     10 LINK-CM-CMD             PIC X(02).
022100     10 LINK-CM-RC              PIC S9(04) COMP.
022200    05  LINK-CM-DATA.
022300     10 LINK-CM-STA-CODE        PIC X(20).
022400     10 LINK-CM-STA-NAME        PIC X(60).
022500     10 LINK-CM-STA-MUNICIPALITY PIC X(40).
022600     10 LINK-CM-STA-LATITUDE    PIC S9(03)V9(06).
022700     10 LINK-CM-STA-LONGITUDE   PIC S9(03)V9(06).
022800     10 LINK-CM-STA-TYPE-TXT    PIC X(20).
022900     10 LINK-CM-MEA-STA-CODE    PIC X(20).
023000     10 LINK-CM-MEA-POLLUTANT-RAW PIC X(10).
023100     10 LINK-CM-MEA-POLLUTANT-OUT PIC X(04).
023200     10 LINK-CM-MEA-VALUE       PIC S9(05)V9(02).
023300     10 LINK-CM-MEA-TS-DATA     PIC 9(08).
023400     10 LINK-CM-MEA-TS-HORA     PIC 9(06).
023500     10 FILLER                  PIC X(04).
023600
023700 PROCEDURE DIVISION USING LINK-REC.
023800
023900******************************************************************
024000* Steuerungs-Section
024100******************************************************************
024200 A100-STEUERUNG SECTION.
024300 A100-00.
024400     IF  SHOW-VERSION
024500         DISPLAY K-MODUL " vom: " K-DATA-COMPILACAO
024600     END-IF
024700
024800     EVALUATE LINK-CMD
024900         WHEN "IS"   PERFORM B100-IMPORTAR-ESTACOES
025000         WHEN "IM"   PERFORM B200-IMPORTAR-MEDICOES
025100         WHEN OTHER  MOVE 9999 TO LINK-RC
025200     END-EVALUATE
025300
025400     MOVE C9-ACEITAS     TO LINK-ACEITAS
025500     MOVE C9-DUPLICADAS  TO LINK-DUPLICADAS
025600
025700     GOBACK
025800     .
025900 A100-99.
026000     EXIT.
026100
026200******************************************************************
026300* IMPORTAR-ESTACOES - durchsucht GENCAT-RAW-FILE, leitet jede
026400* Station ueber GENMAP0M/CMNMAP0M ab und speichert jene, die in
026500* diesem Lauf noch nicht in der Codetabelle stehen
026600******************************************************************
026700 B100-IMPORTAR-ESTACOES SECTION.
026800 B100-00.
026900     DISPLAY K-MODUL ": IMPORTAR-ESTACOES wird gestartet, Provider "
027000             K-PROVEDOR
027100     MOVE 0 TO LINK-RC
027200
027300     OPEN INPUT GENCAT-RAW-FILE
027400     IF  FILE-NOK
027500         DISPLAY K-MODUL ": Fehler beim Oeffnen von GENCAT-RAW-FILE "
027600                 FILE-STATUS
027700         MOVE 9999 TO LINK-RC
027800         GO TO B100-99
027900     END-IF
028000
028100     SET GENCAT-EOF TO FALSE
028200     PERFORM B110-LER-PROXIMA-LINHA
028300     PERFORM B115-TRATAR-E-LER-SEGUINTE UNTIL GENCAT-EOF
028400
028500     CLOSE GENCAT-RAW-FILE
028600     .
028700 B100-99.
028800     EXIT.
028900
029000 B115-TRATAR-E-LER-SEGUINTE SECTION.
029100 B115-00.
029200     PERFORM B120-DERIVAR-E-GRAVAR-ESTACAO
029300     PERFORM B110-LER-PROXIMA-LINHA
029400     .
029500 B115-99.
029600     EXIT.
029700
029800 B110-LER-PROXIMA-LINHA SECTION.
029900 B110-00.
030000     READ GENCAT-RAW-FILE INTO GR-REGISTRO
030100         AT END SET GENCAT-EOF TO TRUE
030200     END-READ
030300     .
030400 B110-99.
030500     EXIT.
030600
030700 B120-DERIVAR-E-GRAVAR-ESTACAO SECTION.
030800 B120-00.
030900     MOVE "GM"          TO LINK-GM-CMD
031000     MOVE GR-REGISTRO    TO LINK-GM-GR-REGISTRO
031100     CALL "GENMAP0M" USING LINK-GM-REC
031200
031300     MOVE "ST"                     TO LINK-CM-CMD
031400     MOVE LINK-GM-STA-CODE         TO LINK-CM-STA-CODE
031500     MOVE LINK-GM-STA-NAME         TO LINK-CM-STA-NAME
031600     MOVE LINK-GM-STA-MUNICIPALITY TO LINK-CM-STA-MUNICIPALITY
031700     MOVE LINK-GM-STA-LATITUDE     TO LINK-CM-STA-LATITUDE
031800     MOVE LINK-GM-STA-LONGITUDE    TO LINK-CM-STA-LONGITUDE
031900     MOVE "OFFICIAL"               TO LINK-CM-STA-TYPE-TXT
032000     CALL "CMNMAP0M" USING LINK-CM-REC
032100
032200     PERFORM B130-PROCURAR-CODIGO
032300     IF  CODIGO-NOVO
032400         MOVE STA-CODE-OF-LINK TO STA-CODE
032500         MOVE LINK-CM-STA-NAME TO STA-NAME
032600         MOVE LINK-CM-STA-MUNICIPALITY TO STA-MUNICIPALITY
032700         MOVE LINK-CM-STA-LATITUDE TO STA-LATITUDE
032800         MOVE LINK-CM-STA-LONGITUDE TO STA-LONGITUDE
032900         SET STA-E-OFICIAL TO TRUE
033000         SET STA-ATIVA TO TRUE
033100         MOVE ZERO TO STA-TRUST-SCORE
033200         MOVE K-PROVEDOR (1:10) TO STA-ORIGEM-LOTE
033300
033400         OPEN EXTEND STATION-MASTER-FILE
033500         WRITE STATION-MASTER-FILE FROM STA-REGISTRO
033600         CLOSE STATION-MASTER-FILE
033700
033800         ADD 1 TO WS-CODIGOS-QTDE
033900         MOVE STA-CODE TO WS-CODIGO (WS-CODIGOS-QTDE)
034000     END-IF
034100     .
034200 B120-99.
034300     EXIT.
034400
034500 B130-PROCURAR-CODIGO SECTION.                                    20220402
034600 B130-00.
034700     SET CODIGO-NOVO TO TRUE
034800     MOVE LINK-GM-STA-CODE TO STA-CODE-OF-LINK
034900     MOVE ZERO TO C4-SUB-COD
035000     PERFORM B135-COMPARAR-UM-CODIGO WS-CODIGOS-QTDE TIMES
035100     .
035200 B130-99.
035300     EXIT.
035400
035500 B135-COMPARAR-UM-CODIGO SECTION.
035600 B135-00.
035700     ADD 1 TO C4-SUB-COD
035800     IF  WS-CODIGO (C4-SUB-COD) = STA-CODE-OF-LINK
035900         SET CODIGO-JA-VISTO TO TRUE
036000     END-IF
036100     .
036200 B135-99.
036300     EXIT.
036400
036500******************************************************************
036600* IMPORTAR-MEDICOES - durchsucht GENCAT-RAW-FILE erneut, expandiert
036700* die 24 Stunden pro Zeile, ueberspringt Duplikate (Station+
036800* Schadstoff+Zeitstempel) und speichert den Rest in MEASUREMENT-FILE
036900******************************************************************
037000 B200-IMPORTAR-MEDICOES SECTION.
037100 B200-00.
037200     DISPLAY K-MODUL ": IMPORTAR-MEDICOES wird gestartet, Provider "
037300             K-PROVEDOR
037400     MOVE 0 TO LINK-RC
037500
037600     OPEN INPUT GENCAT-RAW-FILE
037700     IF  FILE-NOK
037800         DISPLAY K-MODUL ": Fehler beim Oeffnen von GENCAT-RAW-FILE "
037900                 FILE-STATUS
038000         MOVE 9999 TO LINK-RC
038100         GO TO B200-99
038200     END-IF
038300
038400     OPEN EXTEND MEASUREMENT-FILE
038500
038600     SET GENCAT-EOF TO FALSE
038700     PERFORM B110-LER-PROXIMA-LINHA
038800     PERFORM B215-TRATAR-E-LER-SEGUINTE UNTIL GENCAT-EOF
038900
039000     CLOSE GENCAT-RAW-FILE
039100     CLOSE MEASUREMENT-FILE
039200     .
039300 B200-99.
039400     EXIT.
039500
039600 B215-TRATAR-E-LER-SEGUINTE SECTION.
039700 B215-00.
039800     PERFORM B210-EXPANDIR-E-GRAVAR
039900     PERFORM B110-LER-PROXIMA-LINHA
040000     .
040100 B215-99.
040200     EXIT.
040300
040400 B210-EXPANDIR-E-GRAVAR SECTION.
040500 B210-00.
040600     MOVE "GM"          TO LINK-GM-CMD
040700     MOVE GR-REGISTRO    TO LINK-GM-GR-REGISTRO
040800     CALL "GENMAP0M" USING LINK-GM-REC
040900
041000     MOVE ZERO TO C4-SUB-MED
041100     PERFORM B217-AVANCAR-E-TRATAR LINK-GM-QTDE-MEDICOES TIMES
041200     .
041300 B210-99.
041400     EXIT.
041500
041600 B217-AVANCAR-E-TRATAR SECTION.
041700 B217-00.
041800     ADD 1 TO C4-SUB-MED
041900     PERFORM B220-TRATAR-UMA-MEDICAO
042000     .
042100 B217-99.
042200     EXIT.
042300
042400 B220-TRATAR-UMA-MEDICAO SECTION.
042500 B220-00.
042600     MOVE "ME"                                TO LINK-CM-CMD
042700     MOVE LINK-GM-MED-STA-CODE (C4-SUB-MED)    TO LINK-CM-MEA-STA-CODE
042800     MOVE LINK-GM-MED-POLLUTANT (C4-SUB-MED)   TO
042900                                              LINK-CM-MEA-POLLUTANT-RAW
043000     MOVE LINK-GM-MED-VALUE (C4-SUB-MED)       TO LINK-CM-MEA-VALUE
043100     MOVE LINK-GM-MED-TS-DATA (C4-SUB-MED)     TO LINK-CM-MEA-TS-DATA
043200     MOVE LINK-GM-MED-TS-HORA (C4-SUB-MED)     TO LINK-CM-MEA-TS-HORA
043300     CALL "CMNMAP0M" USING LINK-CM-REC
043400
043500     IF  LINK-CM-RC NOT = ZERO
043600         GO TO B220-99
043700     END-IF
043800
043900     MOVE LINK-CM-MEA-STA-CODE     TO MEA-STATION-CODE
044000     MOVE LINK-CM-MEA-POLLUTANT-OUT TO MEA-POLLUTANT
044100     MOVE LINK-CM-MEA-VALUE        TO MEA-VALUE
044200     MOVE LINK-CM-MEA-TS-DATA      TO MEA-TS-DATA
044300     MOVE LINK-CM-MEA-TS-HORA      TO MEA-TS-HORA
044400     SET MEA-AQI-NAO-CALCULADO     TO TRUE
044500     MOVE ZERO                     TO MEA-AQI
044600     MOVE "GENCAT    "             TO MEA-ORIGEM-LOTE
044700
044800     PERFORM B230-PROCURAR-CHAVE-MEDICAO
044900     IF  CHAVE-MEDICAO-JA-VISTA
045000         ADD 1 TO C9-DUPLICADAS
045100         DISPLAY K-MODUL ": Duplikat ignoriert - Station "
045200                 MEA-STATION-CODE " Zeitstempel " MEA-TS-DATA
045300                 "-" MEA-TS-HORA
045400         GO TO B220-99
045500     END-IF
045600
045700     IF  ANZEIGE-VERSION
045800         DISPLAY K-MODUL ": Spur - " MEA-CTL-ORIGEM "/"
045900                 MEA-CTL-GRAVACAO
046000     END-IF
046100
046200     WRITE MEASUREMENT-FILE FROM MEA-REGISTRO
046300     ADD 1 TO C9-ACEITAS
046400     ADD 1 TO WS-CHAVES-QTDE
046500     MOVE MEA-STATION-CODE TO WS-CV-CHAVE (WS-CHAVES-QTDE) (1:20)
046600     MOVE MEA-POLLUTANT    TO WS-CV-CHAVE (WS-CHAVES-QTDE) (21:4)
046700     MOVE MEA-TS-DATA      TO WS-CV-CHAVE (WS-CHAVES-QTDE) (25:8)
046800     MOVE MEA-TS-HORA (1:2) TO WS-CV-CHAVE (WS-CHAVES-QTDE) (33:2)
046900     .
047000 B220-99.
047100     EXIT.
047200
047300 B230-PROCURAR-CHAVE-MEDICAO SECTION.
047400 B230-00.
047500     SET CHAVE-MEDICAO-NOVA TO TRUE
047600     STRING MEA-STATION-CODE       DELIMITED BY SIZE
047700            MEA-POLLUTANT          DELIMITED BY SIZE
047800            MEA-TS-DATA            DELIMITED BY SIZE
047900            MEA-TS-HORA (1:2)      DELIMITED BY SIZE
048000       INTO W-LINHA-SAIDA (1:34)
048100     MOVE ZERO TO C4-SUB-CHV
048200     PERFORM B235-COMPARAR-UMA-CHAVE WS-CHAVES-QTDE TIMES
048300     .
048400 B230-99.
048500     EXIT.
048600
048700 B235-COMPARAR-UMA-CHAVE SECTION.
048800 B235-00.
048900     ADD 1 TO C4-SUB-CHV
049000     IF  WS-CV-CHAVE (C4-SUB-CHV) = W-LINHA-SAIDA (1:34)
049100         SET CHAVE-MEDICAO-JA-VISTA TO TRUE
049200     END-IF
049300     .
049400 B235-99.
049500     EXIT.
049600
049700******************************************************************
049800* ENDE Source-Programm
049900******************************************************************
