000100*****************************************************************
000200*                                                               *
000300*   COPYBOOK   :: AGCIRQ0C                                     *
000400*   BESCHREIBUNG :: Satz der Buergerstation (eine Meldung)      *
000500*                   CITIZEN-INGEST-FILE                         *
000600*                                                               *
000700*****************************************************************
000800* Letzte Aenderung :: 2021-07-22
000900* Letzte Version   :: A.00.00
001000*----------------------------------------------------------------*
001100* Vers.  | Datum      | von | Kommentar                         *
001200*--------|------------|-----|-----------------------------------*
001300* A.00.00| 2021-07-22 | kl  | Neuerstellung (AEROGRID Phase 1)  *
001400*----------------------------------------------------------------*
001500 01  CIR-REGISTRO.
001600     05  CIR-API-KEY                 PIC X(64).
001700     05  CIR-POLLUTANT               PIC X(10).
001800*                --> wie gemeldet, noch ohne trim/upper
001900     05  CIR-VALUE                   PIC S9(05)V9(02).
002000     05  FILLER                      PIC X(09).
