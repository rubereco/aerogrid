000100?CONSULT $SYSTEM.SYSTEM.COBOLEX0
000200?SEARCH  $SYSTEM.SYSTEM.COBOLLIB
000300?SEARCH  =TALLIB
000400?SEARCH  =ASC2EBC
000500?SEARCH  =EBC2ASC
000600?NOLMAP, SYMBOLS, INSPECT
000700?SAVE ALL
000800?SAVEABEND
000900?LINES 66
001000?CHECK 3
001100
001200 IDENTIFICATION DIVISION.
001300
001400 PROGRAM-ID. GENMAP0M.
001500 AUTHOR. K. LINDQUIST.
001600 INSTALLATION. AEROGRID AIR QUALITY NETWORK.
001700 DATE-WRITTEN. 2021-06-21.
001800 DATE-COMPILED.
001900 SECURITY. UNCLASSIFIED - INTERNAL BATCH MODULE.
002000
002100*****************************************************************
002200* Letzte Aenderung :: 2022-02-08
002300* Letzte Version   :: B.00.01
002400* Kurzbeschreibung :: zerlegt die "breite" Gencat-Zeile (eine
002500*                      Zeile pro Station/Schadstoff/Tag, 24
002600*                      Stundenspalten) in bis zu 24 Messungen
002700*
002800* Aenderungen (Version und Datum in Variable K-PROG-START aendern)
002900*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!
003000*----------------------------------------------------------------*
003100* Vers. | Datum    | von | Kommentar                             *
003200*-------|----------|-----|---------------------------------------*
003300*A.00.00|2021-06-21| kl  | Neuerstellung (AEROGRID Phase 1)
003400*-------|----------|-----|---------------------------------------*
003500*A.00.01|2021-07-05| kl  | Leere/nicht-numerische Stunden werden
003600*       |          |     | jetzt uebersprungen statt abgebrochen
003700*-------|----------|-----|---------------------------------------*
003800*B.00.00|1999-11-30| kl  | Jahr-2000-Test GR-DATE (4-stelliges
003900*       |          |     | Jahr bereits seit Neuerstellung)
004000*-------|----------|-----|---------------------------------------*
004100*B.00.01|2022-02-08| RFM | CR-20220188 h24 ergab Folgetag statt
004200*       |          |     | Stunde 23 - Stundenoffset korrigiert
004300*----------------------------------------------------------------*
004400*
004500* Programmbeschreibung
004600* --------------------
004700* LINK-CMD "GM" (einziger Befehl). Liest eine GR-REGISTRO (vom
004800* Aufrufer ins LINKAGE kopiert, siehe GENIMP0M), liefert die
004900* Stations-Ausgabefelder und fuellt eine Tabelle mit bis zu 24
005000* Messungs-Saetzen (Stationscode/Schadstoff/Wert/Timestamp). Die
005100* Umrechnung Tagesbasis + Stundenversatz nutzt die gleiche
005200* Julian-Tag-Arithmetik wie die TAL-TIME-Routinen im Haus.
005300*
005400******************************************************************
005500
005600 ENVIRONMENT DIVISION.
005700 CONFIGURATION SECTION.
005800 SPECIAL-NAMES.
005900     SWITCH-15 IS ANZEIGE-VERSION
006000         ON STATUS IS SHOW-VERSION
006100     CLASS NUMERICO IS "0123456789".
006200
006300 INPUT-OUTPUT SECTION.
006400 FILE-CONTROL.
006500
006600 DATA DIVISION.
006700 FILE SECTION.
006800
006900 WORKING-STORAGE SECTION.
007000 77          C7-ZERO             PIC S9(04) COMP VALUE ZERO.
007100 77          C7-UM                PIC S9(04) COMP VALUE +1.
007200
007300*--------------------------------------------------------------------*
007400* Comp-Felder
007500*--------------------------------------------------------------------*
007600 01          COMP-FELDER.
007700     05      C4-HORA-IDX         PIC S9(04) COMP.
007800     05      C4-HORA-OFFSET      PIC S9(04) COMP.
007900     05      C4-QTDE-EMITIDAS    PIC S9(04) COMP.
008000     05      C4-CNV-IDX          PIC S9(04) COMP.
008100     05      C4-CNV-SINAL        PIC S9(04) COMP.
008200     05      C4-CNV-CASASDEC     PIC S9(04) COMP.
008300     05      C4-CNV-TAM          PIC S9(04) COMP.
008400     05      C4-CNV-DIVISOR      PIC S9(07) COMP.
008500     05      C9-CNV-ACUM         PIC S9(09) COMP.
008600     05      FILLER              PIC X(02).
008700
008800*--------------------------------------------------------------------*
008900* Display-Felder
009000*--------------------------------------------------------------------*
009100 01          DISPLAY-FELDER.
009200     05      D-NUM4              PIC -9(04).
009300     05      D-NUM4-ALT REDEFINES D-NUM4
009400                                 PIC X(05).
009500     05      FILLER              PIC X(02).
009600
009700*--------------------------------------------------------------------*
009800* Felder mit konstantem Inhalt
009900*--------------------------------------------------------------------*
010000 01          KONSTANTE-FELDER.
010100     05      K-MODUL             PIC X(08)          VALUE "GENMAP0M".
010200     05      K-DATA-COMPILACAO  PIC X(10)          VALUE "2022-02-08".
010300     05      FILLER              PIC X(02).
010400
010500*--------------------------------------------------------------------*
010600* Conditional-Felder
010700*--------------------------------------------------------------------*
010800 01          SCHALTER.
010900     05      HORA-STATUS          PIC 9       VALUE ZERO.
011000          88 HORA-VALIDA                      VALUE ZERO.
011100          88 HORA-INVALIDA                    VALUE 1.
011200     05      PRG-STATUS           PIC 9       VALUE ZERO.
011300          88 PRG-OK                           VALUE ZERO.
011400          88 PRG-NOK                          VALUE 1 THRU 9.
011500     05      CNV-PONTO-STATUS      PIC X(01)  VALUE "N".
011600          88 CNV-PONTO-VISTO                  VALUE "Y".
011700          88 CNV-PONTO-NAO-VISTO              VALUE "N".
011800     05      CNV-TEXTO-STATUS      PIC X(01)  VALUE "Y".
011900          88 CNV-TEXTO-VALIDO                 VALUE "Y".
012000          88 CNV-TEXTO-INVALIDO               VALUE "N".
012100     05      FILLER               PIC X(02).
012200
012300*--------------------------------------------------------------------*
012400* weitere Arbeitsfelder - Datumzerlegung GR-DATE "AAAA-MM-DD"
012500*--------------------------------------------------------------------*
012600 01          WORK-FELDER.
012700     05      W-DATA-TEXTO         PIC X(10).
012800     05      W-DATA-PARTES REDEFINES W-DATA-TEXTO.
012900          10 W-DATA-ANO           PIC X(04).
013000          10 FILLER               PIC X(01).
013100          10 W-DATA-MES           PIC X(02).
013200          10 FILLER               PIC X(01).
013300          10 W-DATA-DIA           PIC X(02).
013400     05  W-DATA-NUM.
013500          10 W-ANO-N              PIC 9(04).
013600          10 W-MES-N              PIC 9(02).
013700          10 W-DIA-N              PIC 9(02).
013800     05      W-HORA-TEXTO         PIC X(10).
013900     05      W-HORA-VALOR         PIC S9(07)V9(02).
014000     05      W-LAT-TEXTO          PIC X(12).
014100     05      W-LON-TEXTO          PIC X(12).
014200     05      W-LAT-VALOR          PIC S9(03)V9(06).
014300     05      W-LON-VALOR          PIC S9(03)V9(06).
014400     05      W-CNV-TEXTO          PIC X(12).
014500     05      W-CNV-CHAR           PIC X(01).
014600     05      W-CNV-DIGITO         PIC 9(01).
014700     05      W-CNV-VALOR          PIC S9(07)V9(06).
014800*    Alternativsicht des umgerechneten Wertes - fuer die
014900*    Fehlersuche, wenn B107-CONVERTER-TEXTO-DECIMAL den Text als
015000*    ungueltig markiert.
015100     05      W-CNV-VALOR-ALT REDEFINES W-CNV-VALOR
015200                              PIC X(13).
015300     05      FILLER               PIC X(02).
015400
015500 COPY AGGENC0C.
015600 COPY AGSTAT0C.
015700 COPY AGMEAS0C.
015800
015900 LINKAGE SECTION.
016000 01     LINK-REC.
016100    05  LINK-HDR.
016200     10 LINK-CMD                PIC X(02).
016300     10 LINK-RC                 PIC S9(04) COMP.
016400    05  LINK-ENTRADA.
016500     10 LINK-GR-REGISTRO        PIC X(454).
016600    05  LINK-SAIDA-ESTACAO.
016700     10 LINK-STA-CODE           PIC X(20).
016800     10 LINK-STA-NAME           PIC X(60).
016900     10 LINK-STA-MUNICIPALITY   PIC X(40).
017000     10 LINK-STA-LATITUDE       PIC S9(03)V9(06).
017100     10 LINK-STA-LONGITUDE      PIC S9(03)V9(06).
017200    05  LINK-SAIDA-MEDICOES.
017300     10 LINK-QTDE-MEDICOES      PIC S9(04) COMP.
017400     10 LINK-MEDICAO OCCURS 24 TIMES.
017500        15 LINK-MED-STA-CODE    PIC X(20).
017600        15 LINK-MED-POLLUTANT   PIC X(10).
017700        15 LINK-MED-VALUE       PIC S9(05)V9(02).
017800        15 LINK-MED-TS-DATA     PIC 9(08).
017900        15 LINK-MED-TS-HORA     PIC 9(06).
018000        15 FILLER               PIC X(04).
018100
018200 PROCEDURE DIVISION USING LINK-REC.
018300
018400******************************************************************
018500* Steuerungs-Section
018600******************************************************************
018700 A100-STEUERUNG SECTION.
018800 A100-00.
018900     IF  SHOW-VERSION
019000         DISPLAY K-MODUL " vom: " K-DATA-COMPILACAO
019100     END-IF
019200
019300     PERFORM C000-INIT
019400     MOVE LINK-GR-REGISTRO TO GR-REGISTRO
019500
019600     PERFORM B100-TRATAR-LINHA-GENCAT
019700     PERFORM B200-EXPANDIR-HORAS
019800
019900     MOVE C4-QTDE-EMITIDAS TO LINK-QTDE-MEDICOES
020000     MOVE 0 TO LINK-RC
020100
020200     GOBACK
020300     .
020400 A100-99.
020500     EXIT.
020600
020700******************************************************************
020800* Zeile -> Stationssatz (Lat/Lon-Text -> Dezimalwert; SourceType
020900* immer OFFICIAL, unabhaengig von GR-STATION-TYPE)
021000******************************************************************
021100 B100-TRATAR-LINHA-GENCAT SECTION.
021200 B100-00.
021300     MOVE GR-STATION-CODE       TO LINK-STA-CODE
021400     MOVE GR-STATION-NAME       TO LINK-STA-NAME
021500     MOVE GR-MUNICIPALITY       TO LINK-STA-MUNICIPALITY
021600
021700     MOVE GR-LATITUDE           TO W-LAT-TEXTO
021800     MOVE GR-LONGITUDE          TO W-LON-TEXTO
021900     PERFORM B105-TEXTO-PARA-DECIMAL
022000     MOVE W-LAT-VALOR           TO LINK-STA-LATITUDE
022100     MOVE W-LON-VALOR           TO LINK-STA-LONGITUDE
022200
022300**  --> Basisdatum der Zeile, gilt fuer alle 24 Stunden - der
022400**      Stundenversatz (0-23) ueberschreitet nie Mitternacht,
022500**      daher muss das Basisdatum nicht neu berechnet werden
022600     MOVE GR-DATE               TO W-DATA-TEXTO
022700     MOVE W-DATA-ANO            TO W-ANO-N
022800     MOVE W-DATA-MES            TO W-MES-N
022900     MOVE W-DATA-DIA            TO W-DIA-N
023000     .
023100 B100-99.
023200     EXIT.
023300
023400******************************************************************
023500* Rechnet Breiten-/Laengengrad-Text in Dezimalwert um (9(03)V9(06))
023600******************************************************************
023700 B105-TEXTO-PARA-DECIMAL SECTION.
023800 B105-00.
023900     MOVE W-LAT-TEXTO TO W-CNV-TEXTO
024000     MOVE 12          TO C4-CNV-TAM
024100     PERFORM B107-CONVERTER-TEXTO-DECIMAL
024200     MOVE W-CNV-VALOR TO W-LAT-VALOR
024300
024400     MOVE W-LON-TEXTO TO W-CNV-TEXTO
024500     MOVE 12          TO C4-CNV-TAM
024600     PERFORM B107-CONVERTER-TEXTO-DECIMAL
024700     MOVE W-CNV-VALOR TO W-LON-VALOR
024800     .
024900 B105-99.
025000     EXIT.
025100
025200******************************************************************
025300* Rechnet ein Textfeld (optionales Vorzeichen, Ziffern, optionaler
025400* Dezimalpunkt) in einen numerischen Wert um, ohne FUNCTION NUMVAL
025500* zu verwenden - durchlaeuft W-CNV-TEXTO Zeichen fuer Zeichen
025600* (C4-CNV-TAM Stellen), liefert den Wert in W-CNV-VALOR und setzt
025700* CNV-TEXTO-INVALIDO, wenn der Inhalt keine gueltige Zahl ist
025800* (leerer Text, mehr als ein Punkt, nicht-numerisches Zeichen usw.)
025900******************************************************************
026000 B107-CONVERTER-TEXTO-DECIMAL SECTION.
026100 B107-00.
026200     MOVE ZERO TO C9-CNV-ACUM
026300     MOVE ZERO TO C4-CNV-CASASDEC
026400     MOVE +1   TO C4-CNV-SINAL
026500     SET CNV-PONTO-NAO-VISTO TO TRUE
026600     SET CNV-TEXTO-VALIDO    TO TRUE
026700     MOVE 1 TO C4-CNV-IDX
026800     .
026900 B107-10.
027000     IF  C4-CNV-IDX > C4-CNV-TAM
027100         GO TO B107-50
027200     END-IF
027300     MOVE W-CNV-TEXTO (C4-CNV-IDX:1) TO W-CNV-CHAR
027400
027500     EVALUATE TRUE
027600         WHEN W-CNV-CHAR = SPACE
027700             GO TO B107-50
027800         WHEN W-CNV-CHAR = "-" AND C4-CNV-IDX = 1
027900             MOVE -1 TO C4-CNV-SINAL
028000         WHEN W-CNV-CHAR = "." AND CNV-PONTO-NAO-VISTO
028100             SET CNV-PONTO-VISTO TO TRUE
028200         WHEN W-CNV-CHAR IS NUMERIC
028300             MOVE W-CNV-CHAR TO W-CNV-DIGITO
028400             COMPUTE C9-CNV-ACUM = (C9-CNV-ACUM * 10) + W-CNV-DIGITO
028500             IF  CNV-PONTO-VISTO
028600                 ADD 1 TO C4-CNV-CASASDEC
028700             END-IF
028800         WHEN OTHER
028900             SET CNV-TEXTO-INVALIDO TO TRUE
029000             GO TO B107-50
029100     END-EVALUATE
029200
029300     ADD 1 TO C4-CNV-IDX
029400     GO TO B107-10
029500     .
029600 B107-50.
029700     IF  CNV-TEXTO-INVALIDO
029800         MOVE ZERO TO W-CNV-VALOR
029900         GO TO B107-99
030000     END-IF
030100
030200     EVALUATE C4-CNV-CASASDEC
030300         WHEN 0 MOVE 1       TO C4-CNV-DIVISOR
030400         WHEN 1 MOVE 10      TO C4-CNV-DIVISOR
030500         WHEN 2 MOVE 100     TO C4-CNV-DIVISOR
030600         WHEN 3 MOVE 1000    TO C4-CNV-DIVISOR
030700         WHEN 4 MOVE 10000   TO C4-CNV-DIVISOR
030800         WHEN 5 MOVE 100000  TO C4-CNV-DIVISOR
030900         WHEN 6 MOVE 1000000 TO C4-CNV-DIVISOR
031000         WHEN OTHER
031100             SET CNV-TEXTO-INVALIDO TO TRUE
031200             MOVE ZERO TO W-CNV-VALOR
031300             GO TO B107-99
031400     END-EVALUATE
031500
031600     COMPUTE W-CNV-VALOR ROUNDED =
031700             (C9-CNV-ACUM / C4-CNV-DIVISOR) * C4-CNV-SINAL
031800     .
031900 B107-99.
032000     EXIT.
032100
032200******************************************************************
032300* Expandiert die 24 Stundenspalten in bis zu 24 Messungen
032400******************************************************************
032500 B200-EXPANDIR-HORAS SECTION.
032600 B200-00.
032700     MOVE ZERO TO C4-QTDE-EMITIDAS
032800     MOVE ZERO TO C4-HORA-IDX
032900
033000     PERFORM B205-AVANCAR-E-TRATAR-HORA 24 TIMES
033100     .
033200 B200-99.
033300     EXIT.
033400
033500 B205-AVANCAR-E-TRATAR-HORA SECTION.
033600 B205-00.
033700     ADD 1 TO C4-HORA-IDX
033800     PERFORM B210-TRATAR-UMA-HORA
033900     .
034000 B205-99.
034100     EXIT.
034200
034300******************************************************************
034400* Verarbeitet einen Eintrag GR-HOUR-VALUES(idx); erzeugt eine
034500* Messung, wenn der Wert numerisch ist, sonst wird der Eintrag
034600* einfach uebersprungen (kein Fehler, der die Zeile abbricht)
034700******************************************************************
034800 B210-TRATAR-UMA-HORA SECTION.                                    20220188
034900 B210-00.
035000     SET HORA-VALIDA TO TRUE
035100     MOVE GR-HOUR-VALUES (C4-HORA-IDX) TO W-HORA-TEXTO
035200
035300     IF  W-HORA-TEXTO = SPACES
035400         SET HORA-INVALIDA TO TRUE
035500     ELSE
035600         MOVE W-HORA-TEXTO TO W-CNV-TEXTO
035700         MOVE 10           TO C4-CNV-TAM
035800         PERFORM B107-CONVERTER-TEXTO-DECIMAL
035900         IF  CNV-TEXTO-INVALIDO
036000             SET HORA-INVALIDA TO TRUE
036100         END-IF
036200     END-IF
036300
036400     IF  HORA-INVALIDA
036500         DISPLAY K-MODUL ": Stunde ungueltig/leer, Spalte "
036600                 C4-HORA-IDX " Station " GR-STATION-CODE
036700                 " - uebersprungen"
036800         GO TO B210-99
036900     END-IF
037000
037100**  --> hNN -> Versatz von (NN - 1) Stunden gegenueber der Basis
037200     COMPUTE C4-HORA-OFFSET = C4-HORA-IDX - 1
037300     MOVE W-CNV-VALOR TO W-HORA-VALOR
037400
037500     ADD 1 TO C4-QTDE-EMITIDAS
037600     MOVE GR-STATION-CODE TO LINK-MED-STA-CODE (C4-QTDE-EMITIDAS)
037700     MOVE GR-POLLUTANT    TO LINK-MED-POLLUTANT (C4-QTDE-EMITIDAS)
037800     MOVE W-HORA-VALOR    TO LINK-MED-VALUE (C4-QTDE-EMITIDAS)
037900
038000     COMPUTE LINK-MED-TS-DATA (C4-QTDE-EMITIDAS) =
038100             (W-ANO-N * 10000) + (W-MES-N * 100) + W-DIA-N
038200     COMPUTE LINK-MED-TS-HORA (C4-QTDE-EMITIDAS) =
038300             (C4-HORA-OFFSET * 10000)
038400     .
038500 B210-99.
038600     EXIT.
038700
038800******************************************************************
038900* Initialisierung von Feldern und Strukturen
039000******************************************************************
039100 C000-INIT SECTION.
039200 C000-00.
039300     INITIALIZE SCHALTER
039400                WORK-FELDER
039500                LINK-SAIDA-MEDICOES
039600     .
039700 C000-99.
039800     EXIT.
039900
040000******************************************************************
040100* ENDE Source-Programm
040200******************************************************************
