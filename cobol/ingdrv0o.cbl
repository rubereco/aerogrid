000100?CONSULT $SYSTEM.SYSTEM.COBOLEX0
000200?SEARCH  $SYSTEM.SYSTEM.COBOLLIB
000300?SEARCH  =TALLIB
000400?SEARCH  =ASC2EBC
000500?SEARCH  =EBC2ASC
000600?SEARCH  =GENIMP0M
000700?SEARCH  =CITING0M
000800?NOLMAP, SYMBOLS, INSPECT
000900?SAVE ALL
001000?SAVEABEND
001100?LINES 66
001200?CHECK 3
001300
001400 IDENTIFICATION DIVISION.
001500
001600 PROGRAM-ID. INGDRV0O.
001700 AUTHOR. R. F. MAURER.
001800 INSTALLATION. AEROGRID AIR QUALITY NETWORK.
001900 DATE-WRITTEN. 2021-07-29.
002000 DATE-COMPILED.
002100 SECURITY. UNCLASSIFIED - INTERNAL BATCH DRIVER.
002200
002300*****************************************************************
002400* Letzte Aenderung :: 2022-06-30
002500* Letzte Version   :: B.00.02
002600* Kurzbeschreibung :: Hauptprogramm des Einlese-Laufs - treibt
002700*                      jeden registrierten Provider (Gencat,
002800*                      Buergerstationen) einmal durch, isoliert
002900*                      Fehler je Provider und protokolliert
003000*                      Lauf-Beginn/-Ende samt Endsummen
003100*
003200* Aenderungen (Version und Datum in Variable K-PROG-START aendern)
003300*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!
003400*----------------------------------------------------------------*
003500* Vers. | Datum    | von | Kommentar                             *
003600*-------|----------|-----|---------------------------------------*
003700*A.00.00|2021-07-29| RFM | Neuerstellung (AEROGRID Phase 1)
003800*-------|----------|-----|---------------------------------------*
003900*A.00.01|2021-08-25| RFM | Endsummen-DISPLAY nach COPY AGCNTR0C
004000*       |          |     | umgestellt (war vorher lokale Felder)
004100*-------|----------|-----|---------------------------------------*
004200*B.00.00|1999-12-15| kl  | Jahr-2000-Test Lauf-Start/-Ende Anzeige
004300*-------|----------|-----|---------------------------------------*
004400*B.00.01|2022-01-20| RFM | CR-20220033 GENIMP0M-Fehler bei
004500*       |          |     | IMPORTAR-ESTACOES stoppte faelschlich
004600*       |          |     | auch IMPORTAR-MEDICOES - getrennt
004700*-------|----------|-----|---------------------------------------*
004800*B.00.02|2022-06-30| RFM | CR-20220610 Buergerstationslauf wird
004900*       |          |     | jetzt auch bei leerer CITIZEN-INGEST-
005000*       |          |     | FILE ordnungsgemaess ge-oeffnet/
005100*       |          |     | geschlossen (STATION-API-KEY-FILE war
005200*       |          |     | sonst nie initialisiert)
005300*----------------------------------------------------------------*
005400*
005500* Programmbeschreibung
005600* --------------------
005700* Einziges Hauptprogramm dieser Anwendung (kein LINK-REC, kein
005800* CALL von aussen). Ruft GENIMP0M ("IS"/"IM") fuer den Provider
005900* "Gencat Open Data" und CITING0M ("IN"/"PR"/"FI") fuer jede
006000* Zeile aus CITIZEN-INGEST-FILE. Ein fehlschlagender Provider-
006100* Schritt wird protokolliert; der Lauf faehrt mit dem naechsten
006200* Schritt/Provider fort (siehe CR-20220033).
006300*
006400******************************************************************
006500
006600 ENVIRONMENT DIVISION.
006700 CONFIGURATION SECTION.
006800 SPECIAL-NAMES.
006900     SWITCH-15 IS ANZEIGE-VERSION
007000         ON STATUS IS SHOW-VERSION
007100     CLASS ALPHNUM IS "0123456789"
007200                      "abcdefghijklmnopqrstuvwxyz"
007300                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
007400
007500 INPUT-OUTPUT SECTION.
007600 FILE-CONTROL.
007700     SELECT CITIZEN-INGEST-FILE ASSIGN TO "CIRIN"
007800         ORGANIZATION LINE SEQUENTIAL
007900         FILE STATUS IS FILE-STATUS.
008000
008100 DATA DIVISION.
008200 FILE SECTION.
008300 FD  CITIZEN-INGEST-FILE.
008400 01  CIR-LINHA-ARQUIVO          PIC X(090).
008500
008600 WORKING-STORAGE SECTION.
008700 77          C7-ZERO             PIC S9(04) COMP VALUE ZERO.
008800
008900*--------------------------------------------------------------------*
009000* Comp-Felder
009100*--------------------------------------------------------------------*
009200 01          COMP-FELDER.
009300     05      C4-PROVEDORES-TENTADOS  PIC S9(04) COMP VALUE ZERO.
009400     05      C4-PROVEDORES-ERRO      PIC S9(04) COMP VALUE ZERO.
009500     05      FILLER                  PIC X(02).
009600
009700*--------------------------------------------------------------------*
009800* Display-Felder
009900*--------------------------------------------------------------------*
010000 01          DISPLAY-FELDER.
010100     05      D-NUM7              PIC -9(07).
010200     05      D-NUM7-ALT REDEFINES D-NUM7
010300                                 PIC X(08).
010400     05      FILLER              PIC X(02).
010500
010600*--------------------------------------------------------------------*
010700* Felder mit konstantem Inhalt
010800*--------------------------------------------------------------------*
010900 01          KONSTANTE-FELDER.
011000     05      K-MODUL             PIC X(08)          VALUE "INGDRV0O".
011100     05      K-DATA-COMPILACAO  PIC X(10)          VALUE "2022-06-30".
011200     05      K-PROV-GENCAT       PIC X(20)          VALUE
011300             "Gencat Open Data    ".
011400     05      K-PROV-GENCAT-ALT REDEFINES K-PROV-GENCAT.
011500          10 K-PROV-GENCAT-10    PIC X(10).
011600          10 FILLER              PIC X(10).
011700     05      K-PROV-CIDADAO      PIC X(20)          VALUE
011800             "Estacoes Cidadas    ".
011900     05      FILLER              PIC X(02).
012000
012100*--------------------------------------------------------------------*
012200* Conditional-Felder
012300*--------------------------------------------------------------------*
012400 01          SCHALTER.
012500     05      FILE-STATUS         PIC X(02).
012600          88 FILE-OK                         VALUE "00".
012700          88 FILE-EOF-COND                   VALUE "10".
012800          88 FILE-NOK                        VALUE "01" THRU "99".
012900     05      CIR-EOF-SW          PIC X(01)   VALUE "N".
013000          88 CIR-EOF                         VALUE "Y".
013100     05      FILLER              PIC X(02).
013200
013300 COPY AGCIRQ0C.
013400 COPY AGCNTR0C.
013500*    Alternativsicht der Zaehler fuer die Endsummen-DISPLAY
013600*    (Paar versucht/Fehler und Paar akzeptiert/doppelt nebeneinander).
013700 01          CNT-LOTE-ALT REDEFINES CNT-LOTE.
013800     05      CNT-PROVEDORES-COMP     PIC S9(04) COMP OCCURS 2.
013900     05      CNT-MEDICOES-COMP       PIC S9(07) COMP OCCURS 2.
014000     05      FILLER                  PIC X(10).
014100
014200 LINKAGE SECTION.
014300 01     LINK-GI-REC.
014400    05  LINK-GI-HDR.
014500     10 LINK-GI-CMD             PIC X(02).
014600     10 LINK-GI-RC              PIC S9(04) COMP.
014700    05  LINK-GI-CONTADORES.
014800     10 LINK-GI-ACEITAS         PIC S9(07) COMP.
014900     10 LINK-GI-DUPLICADAS      PIC S9(07) COMP.
015000     10 FILLER                  PIC X(04).
015100
015200 01     LINK-CI-REC.
015300    05  LINK-CI-HDR.
015400     10 LINK-CI-CMD             PIC X(02).
015500     10 LINK-CI-RC              PIC S9(04) COMP.
015600    05  LINK-CI-ENTRADA.
015700     10 LINK-CI-API-KEY         PIC X(64).
015800     10 LINK-CI-POLLUTANT       PIC X(10).
015900     10 LINK-CI-VALUE           PIC S9(05)V9(02).
016000     10 FILLER                  PIC X(04).
016100
016200 PROCEDURE DIVISION.
016300
016400******************************************************************
016500* Mainline - einziger Einstiegspunkt des Einlese-Laufs
016600******************************************************************
016700 A100-STEUERUNG SECTION.
016800 A100-00.
016900     IF  SHOW-VERSION
017000         DISPLAY K-MODUL " vom: " K-DATA-COMPILACAO
017100     END-IF
017200
017300     PERFORM C000-INIT
017400     DISPLAY K-MODUL ": ===== Beginn des AEROGRID-Einlese-Laufs"
017500
017600     PERFORM B100-PROCESSAR-PROVEDOR-GENCAT
017700     PERFORM B200-PROCESSAR-PROVEDOR-CIDADAO
017800
017900     DISPLAY K-MODUL ": ===== Ende des AEROGRID-Einlese-Laufs"
018000     PERFORM B900-EXIBIR-CONTADORES
018100
018200     STOP RUN
018300     .
018400 A100-99.
018500     EXIT.
018600
018700******************************************************************
018800* Provider "Gencat Open Data" - zuerst IMPORTAR-ESTACOES, dann
018900* IMPORTAR-MEDICOES; ein Fehler in einem Schritt haelt den anderen
019000* nicht auf (CR-20220033), auch nicht den naechsten Provider
019100******************************************************************
019200 B100-PROCESSAR-PROVEDOR-GENCAT SECTION.                          20220033
019300 B100-00.
019400     DISPLAY K-MODUL ": Provider " K-PROV-GENCAT
019500     ADD 1 TO C4-PROVEDORES-TENTADOS
019600
019700     MOVE "IS" TO LINK-GI-CMD
019800     CALL "GENIMP0M" USING LINK-GI-REC
019900     IF  LINK-GI-RC NOT = ZERO
020000         DISPLAY K-MODUL ": Fehler bei Provider " K-PROV-GENCAT
020100                 " Schritt IMPORTAR-ESTACOES, RC=" LINK-GI-RC
020200         ADD 1 TO C4-PROVEDORES-ERRO
020300     END-IF
020400
020500     MOVE "IM" TO LINK-GI-CMD
020600     CALL "GENIMP0M" USING LINK-GI-REC
020700     IF  LINK-GI-RC NOT = ZERO
020800         DISPLAY K-MODUL ": Fehler bei Provider " K-PROV-GENCAT
020900                 " Schritt IMPORTAR-MEDICOES, RC=" LINK-GI-RC
021000         ADD 1 TO C4-PROVEDORES-ERRO
021100     ELSE
021200         ADD LINK-GI-ACEITAS    TO CNT-MEDICOES-ACEITAS
021300         ADD LINK-GI-DUPLICADAS TO CNT-MEDICOES-DUPLICADAS
021400     END-IF
021500     .
021600 B100-99.
021700     EXIT.
021800
021900******************************************************************
022000* Provider "Buergerstationen" - initialisiert CITING0M, durchlaeuft
022100* CITIZEN-INGEST-FILE zeilenweise, schliesst ab (CR-20220610 -
022200* Initialisierung/Abschluss auch bei leerer Datei)
022300******************************************************************
022400 B200-PROCESSAR-PROVEDOR-CIDADAO SECTION.                         20220610
022500 B200-00.
022600     DISPLAY K-MODUL ": Provider " K-PROV-CIDADAO
022700     ADD 1 TO C4-PROVEDORES-TENTADOS
022800
022900     MOVE "IN" TO LINK-CI-CMD
023000     CALL "CITING0M" USING LINK-CI-REC
023100     IF  LINK-CI-RC NOT = ZERO
023200         DISPLAY K-MODUL ": Fehler bei Provider " K-PROV-CIDADAO
023300                 " Initialisierungsschritt, RC=" LINK-CI-RC
023400         ADD 1 TO C4-PROVEDORES-ERRO
023500         GO TO B200-99
023600     END-IF
023700
023800     OPEN INPUT CITIZEN-INGEST-FILE
023900     IF  FILE-NOK
024000         DISPLAY K-MODUL ": Fehler beim Oeffnen von CITIZEN-INGEST-FILE "
024100                 FILE-STATUS
024200         ADD 1 TO C4-PROVEDORES-ERRO
024300         GO TO B200-90
024400     END-IF
024500
024600     SET CIR-EOF TO FALSE
024700     PERFORM B210-LER-PROXIMA-LEITURA
024800     PERFORM B215-TRATAR-E-LER-SEGUINTE UNTIL CIR-EOF
024900
025000     CLOSE CITIZEN-INGEST-FILE
025100
025200 B200-90.
025300     MOVE "FI" TO LINK-CI-CMD
025400     CALL "CITING0M" USING LINK-CI-REC
025500     .
025600 B200-99.
025700     EXIT.
025800
025900 B210-LER-PROXIMA-LEITURA SECTION.
026000 B210-00.
026100     READ CITIZEN-INGEST-FILE INTO CIR-REGISTRO
026200         AT END SET CIR-EOF TO TRUE
026300     END-READ
026400     .
026500 B210-99.
026600     EXIT.
026700
026800 B215-TRATAR-E-LER-SEGUINTE SECTION.
026900 B215-00.
027000     PERFORM B220-PROCESSAR-UMA-LEITURA
027100     PERFORM B210-LER-PROXIMA-LEITURA
027200     .
027300 B215-99.
027400     EXIT.
027500
027600 B220-PROCESSAR-UMA-LEITURA SECTION.
027700 B220-00.
027800     MOVE "PR"              TO LINK-CI-CMD
027900     MOVE CIR-API-KEY       TO LINK-CI-API-KEY
028000     MOVE CIR-POLLUTANT     TO LINK-CI-POLLUTANT
028100     MOVE CIR-VALUE         TO LINK-CI-VALUE
028200     CALL "CITING0M" USING LINK-CI-REC
028300
028400     EVALUATE LINK-CI-RC
028500         WHEN ZERO
028600             ADD 1 TO CNT-MEDICOES-ACEITAS
028700         WHEN 4
028800             DISPLAY K-MODUL ": Meldung abgelehnt - API-Schluessel "
028900                     "ungueltig/inaktiv"
029000         WHEN 8
029100             DISPLAY K-MODUL ": Meldung abgelehnt - Schadstoff "
029200                     "nicht erkannt"
029300         WHEN OTHER
029400             DISPLAY K-MODUL ": Speicherfehler bei der Buergerstations-"
029500                     "meldung, RC=" LINK-CI-RC
029600     END-EVALUATE
029700     .
029800 B220-99.
029900     EXIT.
030000
030100******************************************************************
030200* Endsummen des Laufs (ersetzt den gedruckten Bericht - es gibt
030300* keinen Report-Writer in dieser Anwendung)
030400******************************************************************
030500 B900-EXIBIR-CONTADORES SECTION.
030600 B900-00.
030700     MOVE C4-PROVEDORES-TENTADOS TO CNT-PROVEDORES-TENTADOS
030800     MOVE C4-PROVEDORES-ERRO     TO CNT-PROVEDORES-ERRO
030900
031000     DISPLAY K-MODUL ": Provider versucht .......... "
031100             CNT-PROVEDORES-TENTADOS
031200     DISPLAY K-MODUL ": Provider mit Fehler ........ "
031300             CNT-PROVEDORES-ERRO
031400     DISPLAY K-MODUL ": Messungen akzeptiert ....... "
031500             CNT-MEDICOES-ACEITAS
031600     DISPLAY K-MODUL ": Messungen doppelt .......... "
031700             CNT-MEDICOES-DUPLICADAS
031800     .
031900 B900-99.
032000     EXIT.
032100
032200******************************************************************
032300* Initialisierung von Feldern und Strukturen
032400******************************************************************
032500 C000-INIT SECTION.
032600 C000-00.
032700     INITIALIZE SCHALTER
032800                CNT-LOTE
032900     MOVE ZERO TO C4-PROVEDORES-TENTADOS
033000     MOVE ZERO TO C4-PROVEDORES-ERRO
033100     .
033200 C000-99.
033300     EXIT.
033400
033500******************************************************************
033600* ENDE Source-Programm
033700******************************************************************
