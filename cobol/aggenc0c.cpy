000100*****************************************************************
000200*                                                               *
000300*   COPYBOOK   :: AGGENC0C                                     *
000400*   BESCHREIBUNG :: "breiter" Gencat-Satz (eine Zeile pro       *
000500*                   Station/Schadstoff/Tag, 24 Stundenspalten)  *
000600*                   GENCAT-RAW-FILE                             *
000700*                                                               *
000800*****************************************************************
000900* Letzte Aenderung :: 2021-07-05
001000* Letzte Version   :: A.00.01
001100*----------------------------------------------------------------*
001200* Vers.  | Datum      | von | Kommentar                         *
001300*--------|------------|-----|-----------------------------------*
001400* A.00.00| 2021-06-21 | kl  | Neuerstellung (AEROGRID Phase 1)  *
001500* A.00.01| 2021-07-05 | kl  | GR-HORAS-BLOCO (REDEFINES) fuer   *
001600*        |            |     | Leerzeilen-Pruefung ergaenzt      *
001700*----------------------------------------------------------------*
001800 01  GR-REGISTRO.
001900     05  GR-ESTACAO.
002000         10  GR-STATION-CODE         PIC X(20).
002100*                --> codi_eoi
002200         10  GR-STATION-NAME         PIC X(60).
002300*                --> nom_estacio
002400         10  GR-MUNICIPALITY         PIC X(40).
002500*                --> municipi
002600         10  GR-LATITUDE             PIC X(12).
002700*                --> latitud, Text, wird in B105/B107 umgerechnet
002800         10  GR-LONGITUDE            PIC X(12).
002900*                --> longitud, Text, wird in B105/B107 umgerechnet
003000         10  GR-STATION-TYPE         PIC X(20).
003100*                --> tipus_estacio - wird NICHT fuer SourceType
003200*                    verwendet
003300     05  GR-MEDICAO.
003400         10  GR-DATE                 PIC X(10).
003500*                --> data, JJJJ-MM-TT, Basisdatum der Zeile
003600         10  GR-POLLUTANT            PIC X(10).
003700*                --> contaminant
003800         10  GR-UNITS                PIC X(10).
003900*                --> unitats, wird nur durchgereicht
004000         10  GR-HOUR-VALUES OCCURS 24 TIMES
004100                                      PIC X(10).
004200*                --> h01 .. h24 ; h01 = Stunde 00, h24 = Stunde 23
004300     05  GR-HORAS-BLOCO REDEFINES GR-MEDICAO.
004400         10  FILLER                  PIC X(30).
004500         10  GR-HORAS-TEXTO          PIC X(240).
004600     05  FILLER                      PIC X(20).
