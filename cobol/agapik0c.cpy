000100*****************************************************************
000200*                                                               *
000300*   COPYBOOK   :: AGAPIK0C                                     *
000400*   BESCHREIBUNG :: API-Schluessel der Buergerstation           *
000500*                   STATION-API-KEY-FILE + Tabelle im Speicher  *
000600*                                                               *
000700*****************************************************************
000800* Letzte Aenderung :: 2021-07-22
000900* Letzte Version   :: A.00.00
001000*----------------------------------------------------------------*
001100* Vers.  | Datum      | von | Kommentar                         *
001200*--------|------------|-----|-----------------------------------*
001300* A.00.00| 2021-07-22 | kl  | Neuerstellung (AEROGRID Phase 1)  *
001400*----------------------------------------------------------------*
001500 01  SAK-REGISTRO.
001600     05  SAK-API-KEY                 PIC X(64).
001700     05  SAK-STATION-CODE            PIC X(20).
001800     05  SAK-IS-ACTIVE               PIC X(01).
001900         88  SAK-ATIVA                       VALUE "Y".
002000         88  SAK-INATIVA                     VALUE "N".
002100     05  FILLER                      PIC X(15).
002200*
002300*----------------------------------------------------------------*
002400* Tabelle im Speicher - wird komplett in B000-INICIALIZAR geladen,
002500* da Tandem kein ISAM fuer den direkten Zugriff ueber SAK-API-KEY
002600* anbietet.
002700*----------------------------------------------------------------*
002800 01  WS-TABELA-CHAVES.
002900     05  WS-CHAVES-QTDE              PIC S9(04) COMP VALUE ZERO.
003000     05  WS-CHAVES-MAX               PIC S9(04) COMP VALUE +2000.
003100     05  WS-CHAVES OCCURS 1 TO 2000 TIMES
003200                    DEPENDING ON WS-CHAVES-QTDE
003300                    ASCENDING KEY IS WS-CHV-API-KEY
003400                    INDEXED BY WS-CHV-IDX.
003500         10  WS-CHV-API-KEY          PIC X(64).
003600         10  WS-CHV-STATION-CODE     PIC X(20).
003700         10  WS-CHV-IS-ACTIVE        PIC X(01).
