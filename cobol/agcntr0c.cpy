000100*****************************************************************
000200*                                                               *
000300*   COPYBOOK   :: AGCNTR0C                                     *
000400*   BESCHREIBUNG :: Endsummen des Laufs (ersetzt den gedruckten  *
000500*                   Bericht - es gibt keinen Report-Writer in    *
000600*                   dieser Anwendung)                            *
000700*                                                               *
000800*****************************************************************
000900* Letzte Aenderung :: 2021-09-02
001000* Letzte Version   :: A.00.00
001100*----------------------------------------------------------------*
001200* Vers.  | Datum      | von | Kommentar                         *
001300*--------|------------|-----|-----------------------------------*
001400* A.00.00| 2021-09-02 | RFM | Neuerstellung (AEROGRID Phase 1)  *
001500*----------------------------------------------------------------*
001600 01  CNT-LOTE.
001700     05  CNT-PROVEDORES-TENTADOS     PIC S9(04) COMP VALUE ZERO.
001800     05  CNT-PROVEDORES-ERRO         PIC S9(04) COMP VALUE ZERO.
001900     05  CNT-MEDICOES-ACEITAS        PIC S9(07) COMP VALUE ZERO.
002000     05  CNT-MEDICOES-DUPLICADAS     PIC S9(07) COMP VALUE ZERO.
002100     05  FILLER                      PIC X(10).
