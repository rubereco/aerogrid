000100?CONSULT $SYSTEM.SYSTEM.COBOLEX0
000200?SEARCH  $SYSTEM.SYSTEM.COBOLLIB
000300?SEARCH  =TALLIB
000400?SEARCH  =ASC2EBC
000500?SEARCH  =EBC2ASC
000600?SEARCH  =AQICAL0M
000700?NOLMAP, SYMBOLS, INSPECT
000800?SAVE ALL
000900?SAVEABEND
001000?LINES 66
001100?CHECK 3
001200
001300 IDENTIFICATION DIVISION.
001400
001500 PROGRAM-ID. CITING0M.
001600 AUTHOR. K. LINDQUIST.
001700 INSTALLATION. AEROGRID AIR QUALITY NETWORK.
001800 DATE-WRITTEN. 2021-07-22.
001900 DATE-COMPILED.
002000 SECURITY. UNCLASSIFIED - INTERNAL BATCH MODULE.
002100
002200*****************************************************************
002300* Letzte Aenderung :: 2022-05-19
002400* Letzte Version   :: B.00.01
002500* Kurzbeschreibung :: verarbeitet eine einzelne Buergerstations-
002600*                      Meldung - API-Schluessel pruefen, Schadstoff
002700*                      klassifizieren, AQI berechnen, Messung
002800*                      schreiben (Zeitstempel = Verarbeitungszeit)
002900*
003000* Aenderungen (Version und Datum in Variable K-PROG-START aendern)
003100*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!
003200*----------------------------------------------------------------*
003300* Vers. | Datum    | von | Kommentar                             *
003400*-------|----------|-----|---------------------------------------*
003500*A.00.00|2021-07-22| kl  | Neuerstellung (AEROGRID Phase 1)
003600*-------|----------|-----|---------------------------------------*
003700*A.00.01|2021-09-14| kl  | Tabelle WS-TABELA-CHAVES nach dem Laden
003800*       |          |     | sortiert (SEARCH ALL verlangt Reihenfolge)
003900*-------|----------|-----|---------------------------------------*
004000*B.00.00|1999-12-10| kl  | Jahr-2000-Test MEA-TS-DATA (TAL-TIME)
004100*-------|----------|-----|---------------------------------------*
004200*B.00.01|2022-05-19| RFM | CR-20220517 inaktiver Schluessel wurde
004300*       |          |     | faelschlich mit RC=0 gespeichert -
004400*       |          |     | auf RC=4 korrigiert
004500*----------------------------------------------------------------*
004600*
004700* Programmbeschreibung
004800* --------------------
004900* LINK-CMD steuert die Funktion:
005000*   "IN" = initialisieren (STATION-API-KEY-FILE in den Speicher
005100*          laden, MEASUREMENT-FILE zum Schreiben oeffnen)
005200*   "PR" = eine Buergerstations-Meldung verarbeiten (CIR-REGISTRO)
005300*   "FI" = abschliessen (MEASUREMENT-FILE schliessen)
005400* LINK-RC nach "PR": 0=akzeptiert, 4=Schluessel ungueltig/inaktiv,
005500*                    8=Schadstoff nicht erkannt, 9999=Fehler beim
005600*                    Schreiben (allgemeiner Speicherfehler).
005700*
005800******************************************************************
005900
006000 ENVIRONMENT DIVISION.
006100 CONFIGURATION SECTION.
006200 SPECIAL-NAMES.
006300     SWITCH-15 IS ANZEIGE-VERSION
006400         ON STATUS IS SHOW-VERSION
006500     CLASS ALPHNUM IS "0123456789"
006600                      "abcdefghijklmnopqrstuvwxyz"
006700                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
006800
006900 INPUT-OUTPUT SECTION.
007000 FILE-CONTROL.
007100     SELECT STATION-API-KEY-FILE ASSIGN TO "APIKEYS"
007200         ORGANIZATION LINE SEQUENTIAL
007300         FILE STATUS IS FILE-STATUS.
007400
007500     SELECT MEASUREMENT-FILE ASSIGN TO "MEAOUT"
007600         ORGANIZATION LINE SEQUENTIAL
007700         FILE STATUS IS FILE-STATUS.
007800
007900 DATA DIVISION.
008000 FILE SECTION.
008100 FD  STATION-API-KEY-FILE.
008200 01  SAK-LINHA-ARQUIVO          PIC X(100).
008300
008400 FD  MEASUREMENT-FILE.
008500 01  MEA-LINHA-ARQUIVO          PIC X(095).
008600
008700 WORKING-STORAGE SECTION.
008800 77          C7-ZERO             PIC S9(04) COMP VALUE ZERO.
008900
009000*--------------------------------------------------------------------*
009100* Comp-Felder
009200*--------------------------------------------------------------------*
009300 01          COMP-FELDER.
009400     05      C4-SUB              PIC S9(04) COMP.
009500     05      C4-TROCAS           PIC S9(04) COMP.
009600     05      FILLER              PIC X(02).
009700
009800*--------------------------------------------------------------------*
009900* Display-Felder
010000*--------------------------------------------------------------------*
010100 01          DISPLAY-FELDER.
010200     05      D-NUM4              PIC -9(04).
010300     05      D-NUM4-ALT REDEFINES D-NUM4
010400                                 PIC X(05).
010500     05      FILLER              PIC X(02).
010600
010700*--------------------------------------------------------------------*
010800* Felder mit konstantem Inhalt
010900*--------------------------------------------------------------------*
011000 01          KONSTANTE-FELDER.
011100     05      K-MODUL             PIC X(08)          VALUE "CITING0M".
011200     05      K-DATA-COMPILACAO  PIC X(10)          VALUE "2022-05-19".
011300     05      K-ORIGEM            PIC X(10)          VALUE
011400             "CIDADAO   ".
011500     05      FILLER              PIC X(02).
011600
011700*--------------------------------------------------------------------*
011800* Conditional-Felder
011900*--------------------------------------------------------------------*
012000 01          SCHALTER.
012100     05      FILE-STATUS         PIC X(02).
012200          88 FILE-OK                         VALUE "00".
012300          88 FILE-EOF-COND                   VALUE "10".
012400          88 FILE-NOK                        VALUE "01" THRU "99".
012500     05      CHAVE-ACHADA-SW     PIC X(01)   VALUE "N".
012600          88 CHAVE-FOI-ACHADA                VALUE "Y".
012700          88 CHAVE-NAO-ACHADA                VALUE "N".
012800     05      WS-POLUENTE-OK      PIC X(01)   VALUE "N".
012900          88 POLUENTE-RECONHECIDO            VALUE "Y".
013000          88 POLUENTE-DESCONHECIDO           VALUE "N".
013100     05      FILLER              PIC X(02).
013200
013300*--------------------------------------------------------------------*
013400* weitere Arbeitsfelder
013500*--------------------------------------------------------------------*
013600 01          WORK-FELDER.
013700     05      W-POLUENTE-ENTRADA  PIC X(10).
013800     05      W-POLUENTE-UC       PIC X(10).
013900     05      W-POLUENTE-UC-ALT REDEFINES W-POLUENTE-UC.
014000          10 W-POLUENTE-UC-5     PIC X(05).
014100          10 FILLER              PIC X(05).
014200     05      W-POLUENTE-SAIDA    PIC X(04).
014300     05      FILLER              PIC X(02).
014400
014500*--------------------------------------------------------------------*
014600* Umwandlungstabellen (Grossbuchstaben <-> Kleinbuchstaben)
014700*--------------------------------------------------------------------*
014800 01          TABELA-CASE.
014900     05      TC-MINUSCULAS       PIC X(26) VALUE
015000             "abcdefghijklmnopqrstuvwxyz".
015100     05      TC-MAIUSCULAS       PIC X(26) VALUE
015200             "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
015300     05      TC-MAIUSCULAS-ALT REDEFINES TC-MAIUSCULAS.
015400          10 TC-MAIUSC-13        PIC X(13).
015500          10 TC-MAIUSC-13-2      PIC X(13).
015600     05      FILLER              PIC X(02).
015700
015800*--------------------------------------------------------------------*
015900* Datum-/Uhrzeitfelder (fuer TAL-Routine) - Zeitstempel der
016000* Verarbeitung, nicht der von der Station gemeldete Zeitpunkt
016100*--------------------------------------------------------------------*
016200 01          TAL-TIME.
016300     05      TAL-JHJJMMTT.
016400      10     TAL-JHJJ            PIC S9(04) COMP.
016500      10     TAL-MM              PIC S9(04) COMP.
016600      10     TAL-TT              PIC S9(04) COMP.
016700     05      TAL-HHMI.
016800      10     TAL-HH              PIC S9(04) COMP.
016900      10     TAL-MI              PIC S9(04) COMP.
017000     05      TAL-SS              PIC S9(04) COMP.
017100     05      TAL-HS              PIC S9(04) COMP.
017200     05      TAL-MS              PIC S9(04) COMP.
017300
017400 01          TAL-TIME-D.
017500     05      TAL-JHJJMMTT-D.
017600        10   TAL-JHJJ-D          PIC  9(04).
017700        10   TAL-MM-D            PIC  9(02).
017800        10   TAL-TT-D            PIC  9(02).
017900     05      TAL-HHMI-D.
018000        10   TAL-HH-D            PIC  9(02).
018100        10   TAL-MI-D            PIC  9(02).
018200     05      TAL-SS-D             PIC  9(02).
018300     05      TAL-HS-D             PIC  9(02).
018400     05      TAL-MS-D             PIC  9(02).
018500
018600*--------------------------------------------------------------------*
018700* Bruecken-Satz fuer den Insertion-Sort (WS-CHAVES beginnt bei 1 -
018800* es gibt keine Position Null fuer eine temporaere Luecke)
018900*--------------------------------------------------------------------*
019000 01          WS-CHAVE-TMP.
019100     05      WS-TMP-API-KEY       PIC X(64).
019200     05      WS-TMP-STATION-CODE  PIC X(20).
019300     05      WS-TMP-IS-ACTIVE     PIC X(01).
019400
019500 COPY AGAPIK0C.
019600 COPY AGMEAS0C.
019700
019800 LINKAGE SECTION.
019900 01     LINK-REC.
020000    05  LINK-HDR.
020100     10 LINK-CMD                PIC X(02).
020200     10 LINK-RC                 PIC S9(04) COMP.
020300    05  LINK-ENTRADA.
020400     10 LINK-CIR-API-KEY        PIC X(64).
020500     10 LINK-CIR-POLLUTANT      PIC X(10).
020600     10 LINK-CIR-VALUE          PIC S9(05)V9(02).
020700     10 FILLER                  PIC X(04).
020800
020900 01     LINK-AQ-REC.
021000    05  LINK-AQ-CMD             PIC X(02).
021100    05  LINK-AQ-RC              PIC S9(04) COMP.
021200    05  LINK-AQ-POLLUTANT       PIC X(04).
021300    05  LINK-AQ-VALUE           PIC S9(05)V9(02).
021400    05  LINK-AQ-AQI             PIC S9(01).
021500
021600 PROCEDURE DIVISION USING LINK-REC.
021700
021800******************************************************************
021900* Steuerungs-Section
022000******************************************************************
022100 A100-STEUERUNG SECTION.
022200 A100-00.
022300     IF  SHOW-VERSION
022400         DISPLAY K-MODUL " vom: " K-DATA-COMPILACAO
022500     END-IF
022600
022700     MOVE 0 TO LINK-RC
022800
022900     EVALUATE LINK-CMD
023000         WHEN "IN"   PERFORM B000-INICIALIZAR
023100         WHEN "PR"   PERFORM B100-PROCESSAR-LEITURA
023200         WHEN "FI"   PERFORM B900-FINALIZAR
023300         WHEN OTHER  MOVE 9999 TO LINK-RC
023400     END-EVALUATE
023500
023600     GOBACK
023700     .
023800 A100-99.
023900     EXIT.
024000
024100******************************************************************
024200* Laedt STATION-API-KEY-FILE vollstaendig in WS-TABELA-CHAVES
024300* (kein ISAM auf dem Tandem) und sortiert nach Schluessel, um
024400* SEARCH ALL zu ermoeglichen
024500******************************************************************
024600 B000-INICIALIZAR SECTION.
024700 B000-00.
024800     MOVE ZERO TO WS-CHAVES-QTDE
024900
025000     OPEN INPUT STATION-API-KEY-FILE
025100     IF  FILE-NOK
025200         DISPLAY K-MODUL ": Fehler beim Oeffnen von STATION-API-KEY-FILE "
025300                 FILE-STATUS
025400         MOVE 9999 TO LINK-RC
025500         GO TO B000-90
025600     END-IF
025700
025800     PERFORM B010-CARREGAR-UMA-CHAVE
025900         UNTIL FILE-EOF-COND OR WS-CHAVES-QTDE = WS-CHAVES-MAX
026000
026100     CLOSE STATION-API-KEY-FILE
026200     PERFORM B020-ORDENAR-TABELA-CHAVES
026300
026400     OPEN OUTPUT MEASUREMENT-FILE
026500     .
026600 B000-90.
026700 B000-99.
026800     EXIT.
026900
027000 B010-CARREGAR-UMA-CHAVE SECTION.
027100 B010-00.
027200     READ STATION-API-KEY-FILE INTO SAK-REGISTRO
027300         AT END
027400             SET FILE-EOF-COND TO TRUE
027500             GO TO B010-99
027600     END-READ
027700
027800     ADD 1 TO WS-CHAVES-QTDE
027900     MOVE SAK-API-KEY      TO WS-CHV-API-KEY (WS-CHAVES-QTDE)
028000     MOVE SAK-STATION-CODE TO WS-CHV-STATION-CODE (WS-CHAVES-QTDE)
028100     MOVE SAK-IS-ACTIVE    TO WS-CHV-IS-ACTIVE (WS-CHAVES-QTDE)
028200     .
028300 B010-99.
028400     EXIT.
028500
028600******************************************************************
028700* Einfacher Insertion-Sort ueber WS-CHAVES (wenige hundert Zeilen
028800* pro Lauf - rechtfertigt hier keinen externen SORT)
028900******************************************************************
029000 B020-ORDENAR-TABELA-CHAVES SECTION.
029100 B020-00.
029200     MOVE 2 TO C4-SUB
029300     PERFORM B030-INSERIR-EM-ORDEM
029400         VARYING C4-SUB FROM 2 BY 1
029500         UNTIL C4-SUB > WS-CHAVES-QTDE
029600     .
029700 B020-99.
029800     EXIT.
029900
030000 B030-INSERIR-EM-ORDEM SECTION.
030100 B030-00.
030200     MOVE WS-CHV-API-KEY (C4-SUB)      TO WS-TMP-API-KEY
030300     MOVE WS-CHV-STATION-CODE (C4-SUB) TO WS-TMP-STATION-CODE
030400     MOVE WS-CHV-IS-ACTIVE (C4-SUB)    TO WS-TMP-IS-ACTIVE
030500     MOVE C4-SUB               TO C4-TROCAS
030600     PERFORM B035-DESLOCAR-POSICAO
030700         UNTIL C4-TROCAS < 2
030800            OR WS-CHV-API-KEY (C4-TROCAS - 1) NOT >
030900               WS-TMP-API-KEY
031000     MOVE WS-TMP-API-KEY      TO WS-CHV-API-KEY (C4-TROCAS)
031100     MOVE WS-TMP-STATION-CODE TO WS-CHV-STATION-CODE (C4-TROCAS)
031200     MOVE WS-TMP-IS-ACTIVE    TO WS-CHV-IS-ACTIVE (C4-TROCAS)
031300     .
031400 B030-99.
031500     EXIT.
031600
031700******************************************************************
031800* Verschiebt eine Tabellenposition, um Platz fuer die Einfuegung
031900* zu schaffen (Schleifenkoerper von B030, ausgelagert, da
032000* PERFORM ... END-PERFORM inline in diesem Haus nicht verwendet wird)
032100******************************************************************
032200 B035-DESLOCAR-POSICAO SECTION.
032300 B035-00.
032400     MOVE WS-CHAVES (C4-TROCAS - 1) TO WS-CHAVES (C4-TROCAS)
032500     SUBTRACT 1 FROM C4-TROCAS
032600     .
032700 B035-99.
032800     EXIT.
032900
033000******************************************************************
033100* Verarbeitet eine Meldung (LINK-ENTRADA) - authentifizieren,
033200* klassifizieren, AQI berechnen, speichern
033300******************************************************************
033400 B100-PROCESSAR-LEITURA SECTION.
033500 B100-00.
033600     PERFORM C100-AUTENTICAR-CHAVE
033700     IF  CHAVE-NAO-ACHADA
033800         MOVE 4 TO LINK-RC
033900         GO TO B100-99
034000     END-IF
034100
034200     PERFORM C200-CLASSIFICAR-POLUENTE
034300     IF  POLUENTE-DESCONHECIDO
034400         DISPLAY K-MODUL ": Schadstoff nicht erkannt - Station "
034500                 MEA-STATION-CODE " gemeldeter Wert "
034600                 LINK-CIR-POLLUTANT
034700         MOVE 8 TO LINK-RC
034800         GO TO B100-99
034900     END-IF
035000
035100     MOVE LINK-CIR-VALUE      TO MEA-VALUE
035200     PERFORM C300-CALCULAR-AQI
035300     PERFORM C400-GRAVAR-MEDICAO
035400
035500     MOVE 0 TO LINK-RC
035600     .
035700 B100-99.
035800     EXIT.
035900
036000******************************************************************
036100* SEARCH ALL auf der Tabelle im Speicher; die Suche ist nur
036200* erfolgreich, wenn der Schluessel existiert UND aktiv ist (CR-20220517)
036300******************************************************************
036400 C100-AUTENTICAR-CHAVE SECTION.                                   20220517
036500 C100-00.
036600     SET CHAVE-NAO-ACHADA TO TRUE
036700     SET WS-CHV-IDX TO 1
036800
036900     SEARCH ALL WS-CHAVES
037000         WHEN WS-CHV-API-KEY (WS-CHV-IDX) = LINK-CIR-API-KEY
037100             IF  WS-CHV-IS-ACTIVE (WS-CHV-IDX) = "Y"
037200                 MOVE WS-CHV-STATION-CODE (WS-CHV-IDX)
037300                                          TO MEA-STATION-CODE
037400                 SET CHAVE-FOI-ACHADA TO TRUE
037500             ELSE
037600                 DISPLAY K-MODUL ": inaktiver Schluessel abgelehnt fuer "
037700                         "Station " WS-CHV-STATION-CODE (WS-CHV-IDX)
037800             END-IF
037900     END-SEARCH
038000     .
038100 C100-99.
038200     EXIT.
038300
038400******************************************************************
038500* Schadstoff-Klassifizierung (trim + Grossschreibung, Menge von 9)
038600******************************************************************
038700 C200-CLASSIFICAR-POLUENTE SECTION.
038800 C200-00.
038900     SET POLUENTE-DESCONHECIDO TO TRUE
039000     MOVE SPACES TO W-POLUENTE-SAIDA
039100     MOVE LINK-CIR-POLLUTANT    TO W-POLUENTE-ENTRADA
039200     MOVE W-POLUENTE-ENTRADA    TO W-POLUENTE-UC
039300     INSPECT W-POLUENTE-UC
039400        CONVERTING TC-MINUSCULAS TO TC-MAIUSCULAS
039500
039600     EVALUATE W-POLUENTE-UC
039700         WHEN "PM10      " MOVE "PM10" TO W-POLUENTE-SAIDA
039800                            SET POLUENTE-RECONHECIDO TO TRUE
039900         WHEN "PM2.5     " MOVE "PM25" TO W-POLUENTE-SAIDA
040000                            SET POLUENTE-RECONHECIDO TO TRUE
040100         WHEN "PM1       " MOVE "PM1 " TO W-POLUENTE-SAIDA
040200                            SET POLUENTE-RECONHECIDO TO TRUE
040300         WHEN "NO2       " MOVE "NO2 " TO W-POLUENTE-SAIDA
040400                            SET POLUENTE-RECONHECIDO TO TRUE
040500         WHEN "O3        " MOVE "O3  " TO W-POLUENTE-SAIDA
040600                            SET POLUENTE-RECONHECIDO TO TRUE
040700         WHEN "SO2       " MOVE "SO2 " TO W-POLUENTE-SAIDA
040800                            SET POLUENTE-RECONHECIDO TO TRUE
040900         WHEN "CO        " MOVE "CO  " TO W-POLUENTE-SAIDA
041000                            SET POLUENTE-RECONHECIDO TO TRUE
041100         WHEN "H2S       " MOVE "H2S " TO W-POLUENTE-SAIDA
041200                            SET POLUENTE-RECONHECIDO TO TRUE
041300         WHEN "C6H6      " MOVE "C6H6" TO W-POLUENTE-SAIDA
041400                            SET POLUENTE-RECONHECIDO TO TRUE
041500         WHEN OTHER         CONTINUE
041600     END-EVALUATE
041700
041800     MOVE W-POLUENTE-SAIDA TO MEA-POLLUTANT
041900     .
042000 C200-99.
042100     EXIT.
042200
042300******************************************************************
042400* Ruft AQICAL0M fuer den gemeldeten Wert auf
042500******************************************************************
042600 C300-CALCULAR-AQI SECTION.
042700 C300-00.
042800     MOVE "AQ"            TO LINK-AQ-CMD
042900     MOVE MEA-POLLUTANT   TO LINK-AQ-POLLUTANT
043000     MOVE MEA-VALUE        TO LINK-AQ-VALUE
043100     CALL "AQICAL0M" USING LINK-AQ-REC
043200
043300     IF  LINK-AQ-RC = ZERO
043400         SET MEA-AQI-CALCULADO TO TRUE
043500         MOVE LINK-AQ-AQI TO MEA-AQI
043600     ELSE
043700         SET MEA-AQI-NAO-CALCULADO TO TRUE
043800         MOVE ZERO TO MEA-AQI
043900     END-IF
044000     .
044100 C300-99.
044200     EXIT.
044300
044400******************************************************************
044500* Schreibt MEASUREMENT-RECORD mit dem Zeitstempel der Verarbeitung
044600******************************************************************
044700 C400-GRAVAR-MEDICAO SECTION.
044800 C400-00.
044900     PERFORM U100-OBTER-TIMESTAMP
045000     MOVE K-ORIGEM TO MEA-ORIGEM-LOTE
045100     COMPUTE MEA-TS-DATA =
045200             (TAL-JHJJ-D * 10000) + (TAL-MM-D * 100) + TAL-TT-D
045300     COMPUTE MEA-TS-HORA =
045400             (TAL-HH-D * 10000) + (TAL-MI-D * 100) + TAL-SS-D
045500     MOVE MEA-TS-DATA TO MEA-DATA-GRAVACAO
045600     MOVE MEA-TS-HORA TO MEA-HORA-GRAVACAO
045700
045800     IF  ANZEIGE-VERSION
045900         DISPLAY K-MODUL ": Spur - " MEA-CTL-ORIGEM "/"
046000                 MEA-CTL-GRAVACAO
046100     END-IF
046200
046300     WRITE MEASUREMENT-FILE FROM MEA-REGISTRO
046400     IF  FILE-NOK
046500         DISPLAY K-MODUL ": allgemeiner Speicherfehler - "
046600                 "Station " MEA-STATION-CODE " Status "
046700                 FILE-STATUS
046800         MOVE 9999 TO LINK-RC
046900     END-IF
047000     .
047100 C400-99.
047200     EXIT.
047300
047400 U100-OBTER-TIMESTAMP SECTION.
047500 U100-00.
047600     ENTER TAL "TIME" USING TAL-TIME
047700     MOVE TAL-JHJJ TO TAL-JHJJ-D
047800     MOVE TAL-MM   TO TAL-MM-D
047900     MOVE TAL-TT   TO TAL-TT-D
048000     MOVE TAL-HH   TO TAL-HH-D
048100     MOVE TAL-MI   TO TAL-MI-D
048200     MOVE TAL-SS   TO TAL-SS-D
048300     MOVE TAL-HS   TO TAL-HS-D
048400     MOVE TAL-MS   TO TAL-MS-D
048500     .
048600 U100-99.
048700     EXIT.
048800
048900******************************************************************
049000* Schliesst MEASUREMENT-FILE am Ende des Buergerstations-Laufs
049100******************************************************************
049200 B900-FINALIZAR SECTION.
049300 B900-00.
049400     CLOSE MEASUREMENT-FILE
049500     .
049600 B900-99.
049700     EXIT.
049800
049900******************************************************************
050000* ENDE Source-Programm
050100******************************************************************
