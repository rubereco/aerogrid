000100?CONSULT $SYSTEM.SYSTEM.COBOLEX0
000200?SEARCH  $SYSTEM.SYSTEM.COBOLLIB
000300?SEARCH  =TALLIB
000400?SEARCH  =ASC2EBC
000500?SEARCH  =EBC2ASC
000600?NOLMAP, SYMBOLS, INSPECT
000700?SAVE ALL
000800?SAVEABEND
000900?LINES 66
001000?CHECK 3
001100
001200 IDENTIFICATION DIVISION.
001300
001400 PROGRAM-ID. AQICAL0M.
001500 AUTHOR. K. LINDQUIST.
001600 INSTALLATION. AEROGRID AIR QUALITY NETWORK.
001700 DATE-WRITTEN. 2021-06-14.
001800 DATE-COMPILED.
001900 SECURITY. UNCLASSIFIED - INTERNAL BATCH MODULE.
002000
002100*****************************************************************
002200* Letzte Aenderung :: 2022-01-11
002300* Letzte Version   :: B.00.02
002400* Kurzbeschreibung :: berechnet AQI-Stufe (1-6) aus Schadstoff
002500*                      und Konzentrationswert anhand der sechs
002600*                      Grenzwerttabellen
002700*
002800* Aenderungen (Version und Datum in Variable K-PROG-START aendern)
002900*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!
003000*----------------------------------------------------------------*
003100* Vers. | Datum    | von | Kommentar                             *
003200*-------|----------|-----|---------------------------------------*
003300*A.00.00|2021-06-14| kl  | Neuerstellung (AEROGRID Phase 1)
003400*-------|----------|-----|---------------------------------------*
003500*A.00.01|2021-06-30| kl  | Tabelle SO2 korrigiert (Tippfehler)
003600*-------|----------|-----|---------------------------------------*
003700*A.00.02|2021-07-19| RFM | H2S/C6H6/PM1 explizit NICHT BERECHNET
003800*-------|----------|-----|---------------------------------------*
003900*B.00.00|2021-11-02| RFM | CR-20213311 Grenzwert CO Stufe 4 von
004000*       |          |     | 20 auf 25 mg/m3 angehoben (neue Norm)
004100*-------|----------|-----|---------------------------------------*
004200*B.00.01|1999-12-28| kl  | Jahr-2000-Pruefung TAL-TIME (Testlauf)
004300*-------|----------|-----|---------------------------------------*
004400*B.00.02|2022-01-11| RFM | CR-20220071 negativer Wert = NICHT
004500*       |          |     | BERECHNET statt Laufzeitfehler
004600*----------------------------------------------------------------*
004700*
004800* Programmbeschreibung
004900* --------------------
005000* Reines Rechenmodul, keine Dateizugriffe. Wird von CITING0M (und
005100* bei Bedarf von GENIMP0M) per CALL AQICAL0M USING LINK-REC
005200* aufgerufen. LINK-CMD ist hier ungenutzt (immer "AQ"); LINK-RC
005300* liefert 0 = berechnet, 4 = nicht berechnet (Schadstoff ohne
005400* Tabelle oder Wert ungueltig).
005500*
005600******************************************************************
005700
005800 ENVIRONMENT DIVISION.
005900 CONFIGURATION SECTION.
006000 SPECIAL-NAMES.
006100     SWITCH-15 IS ANZEIGE-VERSION
006200         ON STATUS IS SHOW-VERSION
006300     CLASS ALPHNUM IS "0123456789"
006400                      "abcdefghijklmnopqrstuvwxyz"
006500                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
006600
006700 INPUT-OUTPUT SECTION.
006800 FILE-CONTROL.
006900
007000 DATA DIVISION.
007100 FILE SECTION.
007200
007300 WORKING-STORAGE SECTION.
007400*--------------------------------------------------------------------*
007500* Comp-Felder: Praefix Cn mit n = Anzahl Digits
007600*--------------------------------------------------------------------*
007700 77          C7-ZERO             PIC S9(04) COMP VALUE ZERO.
007800 77          C7-SWITCH           PIC X(01) VALUE "N".
007900
008000 01          COMP-FELDER.
008100     05      C4-ANZ              PIC S9(04) COMP.
008200     05      C4-I1               PIC S9(04) COMP.
008300
008400     05      C4-X.
008500      10                         PIC X VALUE LOW-VALUE.
008600      10     C4-X2               PIC X.
008700     05      C4-NUM REDEFINES C4-X
008800                                 PIC S9(04) COMP.
008900     05      FILLER              PIC X(02).
009000
009100*--------------------------------------------------------------------*
009200* Display-Felder: Praefix D
009300*--------------------------------------------------------------------*
009400 01          DISPLAY-FELDER.
009500     05      D-NUM4              PIC -9(04).
009600     05      D-NUM7              PIC -9(05)V9(02).
009700     05      D-NUM7-ALT REDEFINES D-NUM7
009800                                 PIC X(08).
009900     05      FILLER              PIC X(02).
010000
010100*--------------------------------------------------------------------*
010200* Felder mit konstantem Inhalt: Praefix K
010300*--------------------------------------------------------------------*
010400 01          KONSTANTE-FELDER.
010500     05      K-MODUL             PIC X(08)          VALUE "AQICAL0M".
010600     05      K-DATA-COMPILACAO  PIC X(10)          VALUE "2022-01-11".
010700     05      FILLER              PIC X(02).
010800
010900*--------------------------------------------------------------------*
011000* Conditional-Felder
011100*--------------------------------------------------------------------*
011200 01          SCHALTER.
011300     05      PRG-STATUS          PIC 9       VALUE ZERO.
011400          88 PRG-OK                          VALUE ZERO.
011500          88 PRG-NOK                         VALUE 1 THRU 9.
011600     05      WS-POLUENTE-OK       PIC X(01) VALUE "N".
011700          88 POLUENTE-RECONHECIDO            VALUE "Y".
011800          88 POLUENTE-DESCONHECIDO           VALUE "N".
011900     05      FILLER              PIC X(02).
012000
012100*--------------------------------------------------------------------*
012200* weitere Arbeitsfelder
012300*--------------------------------------------------------------------*
012400 01          WORK-FELDER.
012500     05      W-VALOR             PIC S9(05)V9(02).
012600     05      W-VALOR-ALT REDEFINES W-VALOR.
012700          10 W-VALOR-INT         PIC S9(05).
012800          10 W-VALOR-DEC         PIC  9(02).
012900     05      FILLER              PIC X(02).
013000
013100 LINKAGE SECTION.
013200 01     LINK-REC.
013300    05  LINK-HDR.
013400     10 LINK-CMD                PIC X(02).
013500*       "AQ" = AQI berechnen (einziger unterstuetzter Befehl)
013600     10 LINK-RC                 PIC S9(04) COMP.
013700*       0 = OK, berechnet         4 = OK, NICHT BERECHNET
013800*       9999 = Programmfehler
013900    05  LINK-DATA.
014000     10 LINK-POLLUTANT          PIC X(04).
014100     10 LINK-VALUE              PIC S9(05)V9(02).
014200     10 LINK-AQI                PIC S9(01).
014300     10 FILLER                  PIC X(02).
014400
014500 PROCEDURE DIVISION USING LINK-REC.
014600
014700******************************************************************
014800* Steuerungs-Section
014900******************************************************************
015000 A100-STEUERUNG SECTION.
015100 A100-00.
015200     IF  SHOW-VERSION
015300         DISPLAY K-MODUL " vom: " K-DATA-COMPILACAO
015400     END-IF
015500
015600     PERFORM C000-INIT
015700     PERFORM B100-CALCULAR-AQI
015800
015900     GOBACK
016000     .
016100 A100-99.
016200     EXIT.
016300
016400******************************************************************
016500* Verarbeitung - Dispatch nach Schadstoff
016600******************************************************************
016700 B100-CALCULAR-AQI SECTION.
016800 B100-00.
016900     MOVE LINK-VALUE TO W-VALOR
017000     MOVE ZERO        TO LINK-AQI
017100     MOVE 0            TO LINK-RC
017200
017300**  --> Regel 1: Wert fehlt oder negativ => NICHT BERECHNET
017400     IF  W-VALOR < ZERO
017500         PERFORM B190-NAO-CALCULADO
017600         GO TO B100-99
017700     END-IF
017800
017900     EVALUATE LINK-POLLUTANT
018000         WHEN "NO2 "   PERFORM B110-TABELA-NO2
018100         WHEN "PM10"   PERFORM B120-TABELA-PM10
018200         WHEN "PM25"   PERFORM B130-TABELA-PM25
018300         WHEN "O3  "   PERFORM B140-TABELA-O3
018400         WHEN "SO2 "   PERFORM B150-TABELA-SO2
018500         WHEN "CO  "   PERFORM B160-TABELA-CO
018600         WHEN "H2S "   PERFORM B190-NAO-CALCULADO
018700         WHEN "C6H6"   PERFORM B190-NAO-CALCULADO
018800         WHEN "PM1 "   PERFORM B190-NAO-CALCULADO
018900         WHEN OTHER    PERFORM B190-NAO-CALCULADO
019000     END-EVALUATE
019100     .
019200 B100-99.
019300     EXIT.
019400
019500******************************************************************
019600* Tabelle NO2 (ug/m3)
019700******************************************************************
019800 B110-TABELA-NO2 SECTION.
019900 B110-00.
020000     EVALUATE TRUE
020100         WHEN W-VALOR NOT > 40.00    MOVE 1 TO LINK-AQI
020200         WHEN W-VALOR NOT > 90.00    MOVE 2 TO LINK-AQI
020300         WHEN W-VALOR NOT > 120.00   MOVE 3 TO LINK-AQI
020400         WHEN W-VALOR NOT > 230.00   MOVE 4 TO LINK-AQI
020500         WHEN W-VALOR NOT > 340.00   MOVE 5 TO LINK-AQI
020600         WHEN OTHER                  MOVE 6 TO LINK-AQI
020700     END-EVALUATE
020800     .
020900 B110-99.
021000     EXIT.
021100
021200******************************************************************
021300* Tabelle PM10 (ug/m3)
021400******************************************************************
021500 B120-TABELA-PM10 SECTION.
021600 B120-00.
021700     EVALUATE TRUE
021800         WHEN W-VALOR NOT > 20.00    MOVE 1 TO LINK-AQI
021900         WHEN W-VALOR NOT > 40.00    MOVE 2 TO LINK-AQI
022000         WHEN W-VALOR NOT > 50.00    MOVE 3 TO LINK-AQI
022100         WHEN W-VALOR NOT > 100.00   MOVE 4 TO LINK-AQI
022200         WHEN W-VALOR NOT > 150.00   MOVE 5 TO LINK-AQI
022300         WHEN OTHER                  MOVE 6 TO LINK-AQI
022400     END-EVALUATE
022500     .
022600 B120-99.
022700     EXIT.
022800
022900******************************************************************
023000* Tabelle PM2,5 (ug/m3)
023100******************************************************************
023200 B130-TABELA-PM25 SECTION.
023300 B130-00.
023400     EVALUATE TRUE
023500         WHEN W-VALOR NOT > 10.00    MOVE 1 TO LINK-AQI
023600         WHEN W-VALOR NOT > 20.00    MOVE 2 TO LINK-AQI
023700         WHEN W-VALOR NOT > 25.00    MOVE 3 TO LINK-AQI
023800         WHEN W-VALOR NOT > 50.00    MOVE 4 TO LINK-AQI
023900         WHEN W-VALOR NOT > 75.00    MOVE 5 TO LINK-AQI
024000         WHEN OTHER                  MOVE 6 TO LINK-AQI
024100     END-EVALUATE
024200     .
024300 B130-99.
024400     EXIT.
024500
024600******************************************************************
024700* Tabelle O3 (ug/m3)
024800******************************************************************
024900 B140-TABELA-O3 SECTION.
025000 B140-00.
025100     EVALUATE TRUE
025200         WHEN W-VALOR NOT > 50.00    MOVE 1 TO LINK-AQI
025300         WHEN W-VALOR NOT > 100.00   MOVE 2 TO LINK-AQI
025400         WHEN W-VALOR NOT > 130.00   MOVE 3 TO LINK-AQI
025500         WHEN W-VALOR NOT > 240.00   MOVE 4 TO LINK-AQI
025600         WHEN W-VALOR NOT > 380.00   MOVE 5 TO LINK-AQI
025700         WHEN OTHER                  MOVE 6 TO LINK-AQI
025800     END-EVALUATE
025900     .
026000 B140-99.
026100     EXIT.
026200
026300******************************************************************
026400* Tabelle SO2 (ug/m3)
026500******************************************************************
026600 B150-TABELA-SO2 SECTION.
026700 B150-00.
026800     EVALUATE TRUE
026900         WHEN W-VALOR NOT > 100.00   MOVE 1 TO LINK-AQI
027000         WHEN W-VALOR NOT > 200.00   MOVE 2 TO LINK-AQI
027100         WHEN W-VALOR NOT > 350.00   MOVE 3 TO LINK-AQI
027200         WHEN W-VALOR NOT > 500.00   MOVE 4 TO LINK-AQI
027300         WHEN W-VALOR NOT > 750.00   MOVE 5 TO LINK-AQI
027400         WHEN OTHER                  MOVE 6 TO LINK-AQI
027500     END-EVALUATE
027600     .
027700 B150-99.
027800     EXIT.
027900
028000******************************************************************
028100* Tabelle CO (mg/m3)
028200*-------|----------|-----|---------------------------------------*
028300* CR-20213311: Stufe 4 Grenzwert 20 -> 25 (siehe Aenderungslog) 20213311
028400******************************************************************
028500 B160-TABELA-CO SECTION.
028600 B160-00.
028700     EVALUATE TRUE
028800         WHEN W-VALOR NOT > 5.00     MOVE 1 TO LINK-AQI
028900         WHEN W-VALOR NOT > 10.00    MOVE 2 TO LINK-AQI
029000         WHEN W-VALOR NOT > 15.00    MOVE 3 TO LINK-AQI
029100         WHEN W-VALOR NOT > 25.00    MOVE 4 TO LINK-AQI         CR20213311
029200         WHEN W-VALOR NOT > 50.00    MOVE 5 TO LINK-AQI
029300         WHEN OTHER                  MOVE 6 TO LINK-AQI
029400     END-EVALUATE
029500     .
029600 B160-99.
029700     EXIT.
029800
029900******************************************************************
030000* Schadstoff ohne Grenzwerttabelle oder Wert ungueltig -> NICHT BERECHNET
030100******************************************************************
030200 B190-NAO-CALCULADO SECTION.
030300 B190-00.
030400     MOVE ZERO TO LINK-AQI
030500     MOVE 4    TO LINK-RC
030600     .
030700 B190-99.
030800     EXIT.
030900
031000******************************************************************
031100* Initialisierung von Feldern und Strukturen
031200******************************************************************
031300 C000-INIT SECTION.
031400 C000-00.
031500     INITIALIZE SCHALTER
031600                WORK-FELDER
031700     .
031800 C000-99.
031900     EXIT.
032000
032100******************************************************************
032200* ENDE Source-Programm
032300******************************************************************
