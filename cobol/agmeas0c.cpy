000100*****************************************************************
000200*                                                               *
000300*   COPYBOOK   :: AGMEAS0C                                     *
000400*   BESCHREIBUNG :: Messsatz (angereicherte Luftguete-Messung)  *
000500*                   fuer AEROGRID - MEASUREMENT-OUTPUT-FILE     *
000600*                                                               *
000700*****************************************************************
000800* Letzte Aenderung :: 2021-08-19
000900* Letzte Version   :: B.00.01
001000*----------------------------------------------------------------*
001100* Vers.  | Datum      | von | Kommentar                         *
001200*--------|------------|-----|-----------------------------------*
001300* A.00.00| 2021-06-14 | kl  | Neuerstellung (AEROGRID Phase 1)  *
001400* B.00.00| 2021-07-30 | RFM | MEA-AQI-IND fuer "nicht berechnet"*
001500* B.00.01| 2021-08-19 | RFM | MEA-CONTROLE-ALT (Protokollstempel)
001600*        |            |     | ergaenzt
001700*----------------------------------------------------------------*
001800 01  MEA-REGISTRO.
001900     05  MEA-CHAVE.
002000         10  MEA-STATION-CODE        PIC X(20).
002100         10  MEA-POLLUTANT           PIC X(04).
002200         10  MEA-TIMESTAMP.
002300             15  MEA-TS-DATA         PIC 9(08).
002400             15  MEA-TS-HORA         PIC 9(06).
002500     05  MEA-DADOS.
002600         10  MEA-VALUE               PIC S9(05)V9(02).
002700*                --> Mikrogramm/m3 (NO2,PM10,PM25,O3,SO2) oder
002800*                --> Milligramm/m3 (CO)
002900         10  MEA-AQI                 PIC S9(01).
003000         10  MEA-AQI-IND             PIC X(01).
003100             88  MEA-AQI-CALCULADO           VALUE "C".
003200             88  MEA-AQI-NAO-CALCULADO       VALUE "N".
003300     05  MEA-CONTROLE.
003400         10  MEA-ORIGEM-LOTE         PIC X(10).
003500*                --> "GENCAT    " oder "CIDADAO   "
003600         10  MEA-DATA-GRAVACAO       PIC 9(08).
003700         10  MEA-HORA-GRAVACAO       PIC 9(06).
003800*    Alternativsicht des Protokollblocks - ein zusammenhaengendes
003900*    Feld fuer die Spurensuche-Meldung beim Schreiben des Satzes
004000*    (Herkunft + Speicherzeitstempel in einem Zug).
004100     05  MEA-CONTROLE-ALT REDEFINES MEA-CONTROLE.
004200         10  MEA-CTL-ORIGEM          PIC X(10).
004300         10  MEA-CTL-GRAVACAO        PIC X(14).
004400     05  FILLER                      PIC X(24).
