000100*****************************************************************
000200*                                                               *
000300*   COPYBOOK   :: AGSTAT0C                                     *
000400*   BESCHREIBUNG :: Stationssatz (Messstation) fuer AEROGRID    *
000500*                   - Stammdaten offizieller und Buerger-       *
000600*                   stationen, STATION-MASTER-FILE              *
000700*                                                               *
000800*****************************************************************
000900* Letzte Aenderung :: 2021-09-02
001000* Letzte Version   :: B.00.01
001100*----------------------------------------------------------------*
001200* Vers.  | Datum      | von | Kommentar                         *
001300*--------|------------|-----|-----------------------------------*
001400* A.00.00| 2021-06-14 | kl  | Neuerstellung (AEROGRID Phase 1)  *
001500* B.00.00| 2021-07-30 | RFM | Feld STA-TRUST-SCORE hinzugefuegt *
001600* B.00.01| 2021-09-02 | RFM | Kontrollblock STA-CONTROLE        *
001700*----------------------------------------------------------------*
001800 01  STA-REGISTRO.
001900     05  STA-CHAVE.
002000         10  STA-CODE                PIC X(20).
002100*                --> Buerger-Codes: "AG-" + 8 Hex-Zeichen
002200*                --> offizielle Codes: codi_eoi wie von Gencat
002300     05  STA-DADOS.
002400         10  STA-NAME                PIC X(60).
002500         10  STA-MUNICIPALITY        PIC X(40).
002600         10  STA-LOCALIZACAO.
002700             15  STA-LATITUDE        PIC S9(03)V9(06).
002800             15  STA-LONGITUDE       PIC S9(03)V9(06).
002900         10  STA-LOCALIZACAO-ALT REDEFINES STA-LOCALIZACAO.
003000             15  STA-LAT-GRAUS       PIC S9(03).
003100             15  STA-LAT-FRACAO      PIC  9(06).
003200             15  STA-LON-GRAUS       PIC S9(03).
003300             15  STA-LON-FRACAO      PIC  9(06).
003400         10  STA-SOURCE-TYPE         PIC X(07).
003500             88  STA-E-OFICIAL               VALUE "OFFICIAL".
003600             88  STA-E-CIDADAO               VALUE "CITIZEN".
003700         10  STA-TRUST-SCORE         PIC S9(05).
003800         10  STA-IS-ACTIVE           PIC X(01).
003900             88  STA-ATIVA                   VALUE "Y".
004000             88  STA-INATIVA                 VALUE "N".
004100     05  STA-CONTROLE.
004200         10  STA-DATA-CRIACAO        PIC 9(08).
004300         10  STA-DATA-ATUALIZ        PIC 9(08).
004400         10  STA-HORA-ATUALIZ        PIC 9(06).
004500         10  STA-ORIGEM-LOTE         PIC X(10).
004600*                --> Name des Providers, der die Station meldete
004700         10  STA-CONTADOR-ATUALIZ    PIC S9(04) COMP.
004800     05  FILLER                      PIC X(33).
