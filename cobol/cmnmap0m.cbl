000100?CONSULT $SYSTEM.SYSTEM.COBOLEX0
000200?SEARCH  $SYSTEM.SYSTEM.COBOLLIB
000300?SEARCH  =TALLIB
000400?SEARCH  =ASC2EBC
000500?SEARCH  =EBC2ASC
000600?NOLMAP, SYMBOLS, INSPECT
000700?SAVE ALL
000800?SAVEABEND
000900?LINES 66
001000?CHECK 3
001100
001200 IDENTIFICATION DIVISION.
001300
001400 PROGRAM-ID. CMNMAP0M.
001500 AUTHOR. K. LINDQUIST.
001600 INSTALLATION. AEROGRID AIR QUALITY NETWORK.
001700 DATE-WRITTEN. 2021-06-16.
001800 DATE-COMPILED.
001900 SECURITY. UNCLASSIFIED - INTERNAL BATCH MODULE.
002000
002100*****************************************************************
002200* Letzte Aenderung :: 2021-10-05
002300* Letzte Version   :: A.00.02
002400* Kurzbeschreibung :: normalisiert rohe Stations-/Messungs-Eingabe
002500*                      in die gemeinsamen AEROGRID-Satzformen
002600*                      (gemeinsam genutzt von GENMAP0M und, fuer
002700*                      die Klassifikationsregel, von CITING0M)
002800*
002900* Aenderungen (Version und Datum in Variable K-PROG-START aendern)
003000*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!
003100*----------------------------------------------------------------*
003200* Vers. | Datum    | von | Kommentar                             *
003300*-------|----------|-----|---------------------------------------*
003400*A.00.00|2021-06-16| kl  | Neuerstellung (AEROGRID Phase 1)
003500*-------|----------|-----|---------------------------------------*
003600*A.00.01|2021-08-03| kl  | PM2.5 -> PM25 Textumschreibung ergaenzt
003700*-------|----------|-----|---------------------------------------*
003800*A.00.02|2021-10-05| RFM | CR-20211098 Gross-/Kleinschreibung bei
003900*       |          |     | SourceType "citizen"/"Citizen" behoben
004000*----------------------------------------------------------------*
004100*
004200* Programmbeschreibung
004300* --------------------
004400* LINK-CMD steuert die Funktion:
004500*   "ST" = Station normalisieren (Eingabefeld -> STA-REGISTRO)
004600*   "ME" = Messung normalisieren (Eingabefeld -> MEA-REGISTRO, ohne AQI)
004700* LINK-RC: 0 = OK, 4 = Messung verworfen (Schadstoff unbekannt).
004800*
004900******************************************************************
005000
005100 ENVIRONMENT DIVISION.
005200 CONFIGURATION SECTION.
005300 SPECIAL-NAMES.
005400     SWITCH-15 IS ANZEIGE-VERSION
005500         ON STATUS IS SHOW-VERSION
005600     CLASS ALPHNUM IS "0123456789"
005700                      "abcdefghijklmnopqrstuvwxyz"
005800                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
005900
006000 INPUT-OUTPUT SECTION.
006100 FILE-CONTROL.
006200
006300 DATA DIVISION.
006400 FILE SECTION.
006500
006600 WORKING-STORAGE SECTION.
006700 77          C7-ZERO             PIC S9(04) COMP VALUE ZERO.
006800
006900*--------------------------------------------------------------------*
007000* Comp-Felder
007100*--------------------------------------------------------------------*
007200 01          COMP-FELDER.
007300     05      C4-LEN              PIC S9(04) COMP.
007400     05      C4-PTR              PIC S9(04) COMP.
007500     05      FILLER              PIC X(02).
007600
007700*--------------------------------------------------------------------*
007800* Display-Felder
007900*--------------------------------------------------------------------*
008000 01          DISPLAY-FELDER.
008100     05      D-NUM4              PIC -9(04).
008200     05      D-NUM4-ALT REDEFINES D-NUM4
008300                                 PIC X(05).
008400     05      FILLER              PIC X(02).
008500
008600*--------------------------------------------------------------------*
008700* Felder mit konstantem Inhalt
008800*--------------------------------------------------------------------*
008900 01          KONSTANTE-FELDER.
009000     05      K-MODUL             PIC X(08)          VALUE "CMNMAP0M".
009100     05      K-DATA-COMPILACAO  PIC X(10)          VALUE "2021-10-05".
009200     05      K-TIPO-OFICIAL      PIC X(08)          VALUE "OFFICIAL".
009300     05      K-TIPO-CIDADAO      PIC X(07)          VALUE "CITIZEN".
009400     05      FILLER              PIC X(01).
009500
009600*--------------------------------------------------------------------*
009700* Conditional-Felder
009800*--------------------------------------------------------------------*
009900 01          SCHALTER.
010000     05      PRG-STATUS          PIC 9       VALUE ZERO.
010100          88 PRG-OK                          VALUE ZERO.
010200          88 PRG-NOK                         VALUE 1 THRU 9.
010300     05      WS-POLUENTE-OK      PIC X(01)   VALUE "N".
010400          88 POLUENTE-RECONHECIDO            VALUE "Y".
010500          88 POLUENTE-DESCONHECIDO           VALUE "N".
010600     05      FILLER              PIC X(02).
010700
010800*--------------------------------------------------------------------*
010900* weitere Arbeitsfelder
011000*--------------------------------------------------------------------*
011100 01          WORK-FELDER.
011200     05      W-TIPO-ENTRADA      PIC X(20).
011300     05      W-TIPO-ENTRADA-UC   PIC X(20).
011400     05      W-POLUENTE-ENTRADA  PIC X(10).
011500     05      W-POLUENTE-UC       PIC X(10).
011600     05      W-POLUENTE-UC-ALT REDEFINES W-POLUENTE-UC.
011700          10 W-POLUENTE-UC-5     PIC X(05).
011800          10 FILLER              PIC X(05).
011900     05      FILLER              PIC X(02).
012000
012100*--------------------------------------------------------------------*
012200* Umwandlungstabellen (Grossbuchstaben <-> Kleinbuchstaben)
012300*--------------------------------------------------------------------*
012400 01          TABELA-CASE.
012500     05      TC-MINUSCULAS       PIC X(26) VALUE
012600             "abcdefghijklmnopqrstuvwxyz".
012700     05      TC-MAIUSCULAS       PIC X(26) VALUE
012800             "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
012900     05      TC-MAIUSCULAS-ALT REDEFINES TC-MAIUSCULAS.
013000          10 TC-MAIUSC-13        PIC X(13).
013100          10 TC-MAIUSC-13-2      PIC X(13).
013200     05      FILLER              PIC X(02).
013300
013400 COPY AGSTAT0C.
013500 COPY AGMEAS0C.
013600
013700 LINKAGE SECTION.
013800 01     LINK-REC.
013900    05  LINK-HDR.
014000     10 LINK-CMD                PIC X(02).
014100     10 LINK-RC                 PIC S9(04) COMP.
014200    05  LINK-DATA.
014300     10 LINK-STA-CODE           PIC X(20).
014400     10 LINK-STA-NAME           PIC X(60).
014500     10 LINK-STA-MUNICIPALITY   PIC X(40).
014600     10 LINK-STA-LATITUDE       PIC S9(03)V9(06).
014700     10 LINK-STA-LONGITUDE      PIC S9(03)V9(06).
014800     10 LINK-STA-TYPE-TXT       PIC X(20).
014900     10 LINK-MEA-STA-CODE       PIC X(20).
015000     10 LINK-MEA-POLLUTANT-RAW  PIC X(10).
015100     10 LINK-MEA-POLLUTANT-OUT  PIC X(04).
015200     10 LINK-MEA-VALUE          PIC S9(05)V9(02).
015300     10 LINK-MEA-TS-DATA        PIC 9(08).
015400     10 LINK-MEA-TS-HORA        PIC 9(06).
015500     10 FILLER                  PIC X(04).
015600
015700 PROCEDURE DIVISION USING LINK-REC.
015800
015900******************************************************************
016000* Steuerungs-Section
016100******************************************************************
016200 A100-STEUERUNG SECTION.
016300 A100-00.
016400     IF  SHOW-VERSION
016500         DISPLAY K-MODUL " vom: " K-DATA-COMPILACAO
016600     END-IF
016700
016800     PERFORM C000-INIT
016900
017000     EVALUATE LINK-CMD
017100         WHEN "ST"     PERFORM B100-NORMALIZAR-ESTACAO
017200         WHEN "ME"     PERFORM B200-NORMALIZAR-MEDICAO
017300         WHEN OTHER    MOVE 9999 TO LINK-RC
017400     END-EVALUATE
017500
017600     GOBACK
017700     .
017800 A100-99.
017900     EXIT.
018000
018100******************************************************************
018200* Station normalisieren - baut STA-REGISTRO aus der Eingabe auf
018300******************************************************************
018400 B100-NORMALIZAR-ESTACAO SECTION.                                 20211098
018500 B100-00.
018600     MOVE LINK-STA-CODE         TO STA-CODE
018700     MOVE LINK-STA-NAME         TO STA-NAME
018800     MOVE LINK-STA-MUNICIPALITY TO STA-MUNICIPALITY
018900     MOVE LINK-STA-LATITUDE     TO STA-LATITUDE
019000     MOVE LINK-STA-LONGITUDE    TO STA-LONGITUDE
019100     SET STA-ATIVA              TO TRUE
019200
019300     MOVE LINK-STA-TYPE-TXT     TO W-TIPO-ENTRADA
019400     MOVE W-TIPO-ENTRADA        TO W-TIPO-ENTRADA-UC
019500     INSPECT W-TIPO-ENTRADA-UC
019600        CONVERTING TC-MINUSCULAS TO TC-MAIUSCULAS
019700
019800     IF  W-TIPO-ENTRADA-UC (1:7) = K-TIPO-CIDADAO
019900         SET STA-E-CIDADAO TO TRUE
020000     ELSE
020100         SET STA-E-OFICIAL TO TRUE
020200     END-IF
020300
020400     MOVE 0 TO LINK-RC
020500     .
020600 B100-99.
020700     EXIT.
020800
020900******************************************************************
021000* Messung normalisieren - klassifiziert den Schadstoff, baut
021100* MEA-REGISTRO ohne AQI auf (der AQI wird vom aufrufenden Ablauf
021200* berechnet)
021300******************************************************************
021400 B200-NORMALIZAR-MEDICAO SECTION.
021500 B200-00.
021600     PERFORM C100-CLASSIFICAR-POLUENTE
021700     IF  POLUENTE-DESCONHECIDO
021800         MOVE 4 TO LINK-RC
021900         GO TO B200-99
022000     END-IF
022100
022200     MOVE LINK-MEA-STA-CODE     TO MEA-STATION-CODE
022300     MOVE LINK-MEA-POLLUTANT-OUT TO MEA-POLLUTANT
022400     MOVE LINK-MEA-VALUE        TO MEA-VALUE
022500     MOVE LINK-MEA-TS-DATA      TO MEA-TS-DATA
022600     MOVE LINK-MEA-TS-HORA      TO MEA-TS-HORA
022700     SET MEA-AQI-NAO-CALCULADO  TO TRUE
022800     MOVE ZERO                  TO MEA-AQI
022900
023000     MOVE 0 TO LINK-RC
023100     .
023200 B200-99.
023300     EXIT.
023400
023500******************************************************************
023600* Gemeinsame Schadstoff-Klassifizierung (trim + Grossschreibung,
023700* genauer Abgleich gegen die Menge der 9 erkannten Schadstoffe)
023800******************************************************************
023900 C100-CLASSIFICAR-POLUENTE SECTION.
024000 C100-00.
024100     SET POLUENTE-DESCONHECIDO TO TRUE
024200     MOVE SPACES TO LINK-MEA-POLLUTANT-OUT
024300
024400     MOVE LINK-MEA-POLLUTANT-RAW TO W-POLUENTE-ENTRADA
024500     MOVE W-POLUENTE-ENTRADA    TO W-POLUENTE-UC
024600     INSPECT W-POLUENTE-UC
024700        CONVERTING TC-MINUSCULAS TO TC-MAIUSCULAS
024800
024900     EVALUATE W-POLUENTE-UC
025000         WHEN "PM10      " MOVE "PM10" TO LINK-MEA-POLLUTANT-OUT
025100                            SET POLUENTE-RECONHECIDO TO TRUE
025200         WHEN "PM2.5     " MOVE "PM25" TO LINK-MEA-POLLUTANT-OUT
025300                            SET POLUENTE-RECONHECIDO TO TRUE
025400         WHEN "PM1       " MOVE "PM1 " TO LINK-MEA-POLLUTANT-OUT
025500                            SET POLUENTE-RECONHECIDO TO TRUE
025600         WHEN "NO2       " MOVE "NO2 " TO LINK-MEA-POLLUTANT-OUT
025700                            SET POLUENTE-RECONHECIDO TO TRUE
025800         WHEN "O3        " MOVE "O3  " TO LINK-MEA-POLLUTANT-OUT
025900                            SET POLUENTE-RECONHECIDO TO TRUE
026000         WHEN "SO2       " MOVE "SO2 " TO LINK-MEA-POLLUTANT-OUT
026100                            SET POLUENTE-RECONHECIDO TO TRUE
026200         WHEN "CO        " MOVE "CO  " TO LINK-MEA-POLLUTANT-OUT
026300                            SET POLUENTE-RECONHECIDO TO TRUE
026400         WHEN "H2S       " MOVE "H2S " TO LINK-MEA-POLLUTANT-OUT
026500                            SET POLUENTE-RECONHECIDO TO TRUE
026600         WHEN "C6H6      " MOVE "C6H6" TO LINK-MEA-POLLUTANT-OUT
026700                            SET POLUENTE-RECONHECIDO TO TRUE
026800         WHEN OTHER         CONTINUE
026900     END-EVALUATE
027000     .
027100 C100-99.
027200     EXIT.
027300
027400******************************************************************
027500* Initialisierung von Feldern und Strukturen
027600******************************************************************
027700 C000-INIT SECTION.
027800 C000-00.
027900     INITIALIZE SCHALTER
028000                WORK-FELDER
028100     .
028200 C000-99.
028300     EXIT.
028400
028500******************************************************************
028600* ENDE Source-Programm
028700******************************************************************
